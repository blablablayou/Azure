000010***************************************************************
000020*                                                              *
000030*   WALADM2  --  WALLET ADMINISTRATIVE MAINTENANCE             *
000040*                                                              *
000050*   FIVE MAINTENANCE FUNCTIONS, SELECTED BY A ONE-DIGIT         *
000060*   FUNCTION CODE PASSED IN THE LINKAGE SECTION --              *
000070*     1  DELETE ONE NAMED USER FROM USERS.TXT                   *
000080*     2  DELETE ALL USERS (TRUNCATE USERS.TXT)                  *
000090*     3  CLEAR ALL WORKING TEXT FILES (USERS, TRANSACTIONS,     *
000100*        VOUCHERS, VOUCHER LOG, POINTS LOG, INTEREST LOG,       *
000110*        SYSTEM REVENUE, SCHEDULER LOG -- NOT THE ADMIN LOG)    *
000120*     4  TRIGGER THE NIGHTLY SCHEDULER MANUALLY                 *
000130*     5  GENERATE VOUCHERS ON DEMAND (MONTHLY OR HOLIDAY)       *
000140*                                                              *
000150*   ADAPTED FROM THE OLD FILE-REBUILD UTILITY -- THAT PROGRAM   *
000160*   ALREADY KNEW HOW TO OPEN A FILE FOR OUTPUT AND CLOSE IT     *
000170*   IMMEDIATELY TO TRUNCATE IT TO ZERO RECORDS.                 *
000180*                                                              *
000190*   MAINTENANCE.                                               *
000200*   DATE     BY   TICKET    DESCRIPTION                        *
000210*   -------- ---- --------- ----------------------------------*
000220*   03/14/91 RFM  WAL-0001  ORIGINAL FILE-REBUILD UTILITY.      *
000230*   09/02/93 CQV  WAL-0044  ADDED DELETE-ONE-USER AND           *
000240*                           DELETE-ALL-USERS FUNCTIONS.         *
000250*   05/17/95 RFM  WAL-0075  ADDED CLEAR-ALL-FILES FUNCTION.     *
000260*   09/11/96 CQV  WAL-0098  ADDED MANUAL SCHEDULER TRIGGER AND  *
000270*                           ON-DEMAND VOUCHER GENERATION.       *
000280*   11/03/98 JLM  WAL-0130  Y2K -- CONFIRMED NO DATE FIELDS     *
000290*                           OWNED DIRECTLY BY THIS PROGRAM.     *
000295*   04/22/02 CQV  WAL-0155  DROPPED THE PER-FIELD LETTER TAGS   *
000296*                           IN WORKING-STORAGE; SPLIT THE       *
000297*                           INBOUND RESULT FROM THE OUTBOUND    *
000298*                           SCHEDULER-CALL RESULT SO THE TWO    *
000299*                           NEVER SHARE ONE NAME.               *
000300***************************************************************
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.  WALADM2.
000330 AUTHOR.      C Q VILLANUEVA.
000340 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000350 DATE-WRITTEN. 03/14/91.
000360 DATE-COMPILED.
000370 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000380*
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS NUMERIC-CLASS IS "0123456789"
000440     UPSI-0 IS TRACE-SWITCH.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT USER-FILE ASSIGN TO USERFILE
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS USER-STATUS.
000510     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS USER-OUT-STATUS.
000540     SELECT TRANS-LOG-FILE ASSIGN TO TRANSFIL
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS TRANS-STATUS.
000570     SELECT VOUCHER-FILE ASSIGN TO VCHRFILE
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS VOUCHER-STATUS.
000600     SELECT VOUCHER-LOG-FILE ASSIGN TO VCHRLOG
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS VOUCHER-LOG-STATUS.
000630     SELECT POINTS-LOG-FILE ASSIGN TO PNTSLOG
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS POINTS-LOG-STATUS.
000660     SELECT INTEREST-LOG-FILE ASSIGN TO INTLOG
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS INTEREST-STATUS.
000690     SELECT REVENUE-LOG-FILE ASSIGN TO REVNLOG
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS REVENUE-STATUS.
000720     SELECT SCHED-LOG-FILE ASSIGN TO SCHDLOG
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS SCHED-LOG-STATUS.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  USER-FILE
000790     LABEL RECORD STANDARD.
000800 01  FD-USER-LINE                          PIC X(176).
000810*
000820 FD  USER-OUT-FILE
000830     LABEL RECORD STANDARD.
000840 01  FD-USER-OUT-LINE                      PIC X(176).
000850*
000860 FD  TRANS-LOG-FILE
000870     LABEL RECORD STANDARD.
000880 01  FD-TRANS-LOG-LINE                     PIC X(120).
000890*
000900 FD  VOUCHER-FILE
000910     LABEL RECORD STANDARD.
000920 01  FD-VOUCHER-LINE                       PIC X(60).
000930*
000940 FD  VOUCHER-LOG-FILE
000950     LABEL RECORD STANDARD.
000960 01  FD-VOUCHER-LOG-LINE                   PIC X(120).
000970*
000980 FD  POINTS-LOG-FILE
000990     LABEL RECORD STANDARD.
001000 01  FD-POINTS-LOG-LINE                    PIC X(80).
001010*
001020 FD  INTEREST-LOG-FILE
001030     LABEL RECORD STANDARD.
001040 01  FD-INTEREST-LOG-LINE                  PIC X(80).
001050*
001060 FD  REVENUE-LOG-FILE
001070     LABEL RECORD STANDARD.
001080 01  FD-REVENUE-LOG-LINE                   PIC X(60).
001090*
001100 FD  SCHED-LOG-FILE
001110     LABEL RECORD STANDARD.
001120 01  FD-SCHED-LOG-LINE                     PIC X(80).
001130*
001140 WORKING-STORAGE SECTION.
001150     COPY WALUSR.
001160*
001170 01  USER-TABLE-CTL.
001180     05  USER-COUNT                        PIC 9(04) COMP.
001190     05  USER-SUB                          PIC 9(04) COMP.
001200     05  FILLER                            PIC X(08).
001210 01  USER-TABLE.
001220     05  USER-ENTRY OCCURS 2000 TIMES
001230             DEPENDING ON USER-COUNT.
001240         10  ACCOUNT-NAME                  PIC X(20).
001250         10  ACCOUNT-PIN-HASH              PIC X(64).
001260         10  ACCOUNT-MOBILE                PIC X(15).
001270         10  ACCOUNT-BALANCE               PIC S9(9)V99.
001280         10  ACCOUNT-POINTS                PIC 9(07).
001290         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
001300         10  ACCOUNT-RANK                  PIC X(08).
001310         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
001320         10  ACCOUNT-LOCK-END              PIC 9(15).
001330         10  FILLER                        PIC X(05).
001340*
001350*    RESULT GROUP PASSED TO THE SCHEDULER/HOLIDAY SUBPROGRAMS
001360*    ON A MANUAL TRIGGER (FUNCTIONS 4 AND 5) -- KEPT DISTINCT
001370*    FROM THE CALLER'S OWN OUTCOME-AREA BELOW SO THE INBOUND
001380*    AND OUTBOUND RESULTS ARE NEVER THE SAME FIELD.
001390*
001400 01  SCHEDULER-RESULT.
001410     05  SCHEDULER-RESULT-CODE             PIC X(01).
001420         88  SCHEDULER-OK                  VALUE "S".
001430         88  SCHEDULER-FAILED              VALUE "F".
001440     05  FILLER                            PIC X(03).
001450*
001460 01  FILE-STATUS-FIELDS.
001470     05  USER-STATUS                       PIC X(02).
001480     05  USER-OUT-STATUS                   PIC X(02).
001490     05  TRANS-STATUS                      PIC X(02).
001500     05  VOUCHER-STATUS                    PIC X(02).
001510     05  VOUCHER-LOG-STATUS                PIC X(02).
001520     05  POINTS-LOG-STATUS                 PIC X(02).
001530     05  INTEREST-STATUS                   PIC X(02).
001540     05  REVENUE-STATUS                    PIC X(02).
001550     05  SCHED-LOG-STATUS                  PIC X(02).
001560     05  FILLER                            PIC X(02).
001570*
001580 01  DELETE-FOUND-SW                       PIC X(01) VALUE "N".
001590     88  DELETE-FOUND                        VALUE "Y".
001600*
001610 LINKAGE SECTION.
001620 01  FUNCTION-CODE                         PIC 9(01).
001630 01  HOLDER                                PIC X(20).
001640 01  VOUCHER-KIND                          PIC X(01).
001650     88  VOUCHER-KIND-MONTHLY                VALUE "M".
001660     88  VOUCHER-KIND-HOLIDAY                VALUE "H".
001670 01  OUTCOME-AREA.
001680     05  OUTCOME-CODE                      PIC X(01).
001690         88  OUTCOME-OK                    VALUE "S".
001700         88  OUTCOME-FAILED                VALUE "F".
001710     05  FILLER                            PIC X(03).
001720*
001730 PROCEDURE DIVISION USING FUNCTION-CODE HOLDER
001740         VOUCHER-KIND OUTCOME-AREA.
001750 0100-MAIN.
001760     SET OUTCOME-FAILED TO TRUE.
001770     IF FUNCTION-CODE = 1
001780         PERFORM 0200-DELETE-ONE-USER THRU 0200-EXIT
001790         GO TO 0190-END.
001800     IF FUNCTION-CODE = 2
001810         PERFORM 0300-DELETE-ALL-USERS THRU 0300-EXIT
001820         SET OUTCOME-OK TO TRUE
001830         GO TO 0190-END.
001840     IF FUNCTION-CODE = 3
001850         PERFORM 0400-CLEAR-ALL-FILES THRU 0400-EXIT
001860         SET OUTCOME-OK TO TRUE
001870         GO TO 0190-END.
001880     IF FUNCTION-CODE = 4
001890         CALL "WALSCHED" USING SCHEDULER-RESULT
001900         SET OUTCOME-OK TO TRUE
001910         GO TO 0190-END.
001920     IF FUNCTION-CODE = 5
001930         PERFORM 0500-GENERATE-VOUCHERS THRU 0500-EXIT
001940         SET OUTCOME-OK TO TRUE
001950         GO TO 0190-END.
001960     DISPLAY "WALADM2 -- UNKNOWN FUNCTION CODE " FUNCTION-CODE.
001970 0190-END.
001980     STOP RUN.
001990*
002000*    FUNCTION 1 -- DELETE ONE NAMED USER.  THE FULL USER TABLE
002010*    IS LOADED, THE NAMED ENTRY IS OMITTED FROM THE REWRITE.
002020*
002030 0200-DELETE-ONE-USER.
002040     MOVE "N" TO DELETE-FOUND-SW.
002050     PERFORM 0210-LOAD-USERS THRU 0210-EXIT.
002060     OPEN OUTPUT USER-OUT-FILE.
002070     PERFORM 0220-REWRITE-KEEP THRU 0220-REWRITE-EXIT
002080         VARYING USER-SUB FROM 1 BY 1
002090         UNTIL USER-SUB > USER-COUNT.
002100     CLOSE USER-OUT-FILE.
002110     IF DELETE-FOUND
002120         SET OUTCOME-OK TO TRUE
002130         DISPLAY "WALADM2 -- DELETED USER " HOLDER
002140     ELSE
002150         DISPLAY "WALADM2 -- USER NOT FOUND " HOLDER.
002160 0200-EXIT.
002170     EXIT.
002180*
002190 0210-LOAD-USERS.
002200     MOVE 0 TO USER-COUNT.
002210     OPEN INPUT USER-FILE.
002220     IF USER-STATUS NOT = "00"
002230         GO TO 0210-EXIT.
002240 0215-READ-USER.
002250     READ USER-FILE
002260         AT END GO TO 0218-CLOSE-USERS.
002270     ADD 1 TO USER-COUNT.
002280     MOVE FD-USER-LINE TO USER-LINE.
002290     UNSTRING USER-LINE DELIMITED BY ","
002300         INTO ACCOUNT-NAME (USER-COUNT)
002310              ACCOUNT-PIN-HASH (USER-COUNT)
002320              ACCOUNT-MOBILE (USER-COUNT)
002330              ACCOUNT-BALANCE (USER-COUNT)
002340              ACCOUNT-POINTS (USER-COUNT)
002350              ACCOUNT-TOTAL (USER-COUNT)
002360              ACCOUNT-RANK (USER-COUNT)
002370              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
002380              ACCOUNT-LOCK-END (USER-COUNT).
002390     GO TO 0215-READ-USER.
002400 0218-CLOSE-USERS.
002410     CLOSE USER-FILE.
002420 0210-EXIT.
002430     EXIT.
002440*
002450 0220-REWRITE-KEEP.
002460     IF ACCOUNT-NAME (USER-SUB) = HOLDER
002470         MOVE "Y" TO DELETE-FOUND-SW
002480         GO TO 0220-REWRITE-EXIT.
002490     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
002500     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
002510     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
002520     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
002530     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
002540     MOVE ACCOUNT-TOTAL (USER-SUB) TO TOTAL-TRANSACTED.
002550     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
002560     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB) TO FAILED-ATTEMPTS.
002570     MOVE ACCOUNT-LOCK-END (USER-SUB) TO LOCK-END-EPOCH-MS.
002580     STRING USERNAME DELIMITED BY SIZE
002590         "," DELIMITED BY SIZE
002600         PIN-HASH DELIMITED BY SIZE
002610         "," DELIMITED BY SIZE
002620         MOBILE-NUMBER DELIMITED BY SIZE
002630         "," DELIMITED BY SIZE
002640         BALANCE DELIMITED BY SIZE
002650         "," DELIMITED BY SIZE
002660         POINTS DELIMITED BY SIZE
002670         "," DELIMITED BY SIZE
002680         TOTAL-TRANSACTED DELIMITED BY SIZE
002690         "," DELIMITED BY SIZE
002700         RANK DELIMITED BY SIZE
002710         "," DELIMITED BY SIZE
002720         FAILED-ATTEMPTS DELIMITED BY SIZE
002730         "," DELIMITED BY SIZE
002740         LOCK-END-EPOCH-MS DELIMITED BY SIZE
002750         INTO FD-USER-OUT-LINE.
002760     WRITE FD-USER-OUT-LINE.
002770 0220-REWRITE-EXIT.
002780     EXIT.
002790*
002800*    FUNCTION 2 -- DELETE ALL USERS, TRUNCATE USERS.TXT TO ZERO
002810*    RECORDS.
002820*
002830 0300-DELETE-ALL-USERS.
002840     OPEN OUTPUT USER-OUT-FILE.
002850     CLOSE USER-OUT-FILE.
002860     DISPLAY "WALADM2 -- ALL USERS DELETED".
002870 0300-EXIT.
002880     EXIT.
002890*
002900*    FUNCTION 3 -- CLEAR ALL WORKING TEXT FILES TO ZERO RECORDS,
002910*    EXCLUDING THE ADMIN LOG (NOT MAINTAINED BY THIS SYSTEM).
002920*
002930 0400-CLEAR-ALL-FILES.
002940     OPEN OUTPUT USER-OUT-FILE.
002950     CLOSE USER-OUT-FILE.
002960     OPEN OUTPUT TRANS-LOG-FILE.
002970     CLOSE TRANS-LOG-FILE.
002980     OPEN OUTPUT VOUCHER-FILE.
002990     CLOSE VOUCHER-FILE.
003000     OPEN OUTPUT VOUCHER-LOG-FILE.
003010     CLOSE VOUCHER-LOG-FILE.
003020     OPEN OUTPUT POINTS-LOG-FILE.
003030     CLOSE POINTS-LOG-FILE.
003040     OPEN OUTPUT INTEREST-LOG-FILE.
003050     CLOSE INTEREST-LOG-FILE.
003060     OPEN OUTPUT REVENUE-LOG-FILE.
003070     CLOSE REVENUE-LOG-FILE.
003080     OPEN OUTPUT SCHED-LOG-FILE.
003090     CLOSE SCHED-LOG-FILE.
003100     DISPLAY "WALADM2 -- ALL WORKING FILES CLEARED".
003110 0400-EXIT.
003120     EXIT.
003130*
003140*    FUNCTION 5 -- GENERATE VOUCHERS ON DEMAND, MONTHLY OR
003150*    HOLIDAY DEPENDING ON THE CALLER'S VOUCHER-KIND FLAG.
003160*
003170 0500-GENERATE-VOUCHERS.
003180     IF VOUCHER-KIND-HOLIDAY
003190         CALL "WALHOLVO" USING SCHEDULER-RESULT
003200     ELSE
003210         CALL "WALSCHED" USING SCHEDULER-RESULT.
003220 0500-EXIT.
003230     EXIT.
