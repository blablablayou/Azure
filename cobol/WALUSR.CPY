000010***************************************************************
000020*                                                              *
000030*   WALUSR.CPY                                                 *
000040*   WALLET MASTER RECORD  --  ONE ENTRY PER REGISTERED USER    *
000050*   OF THE DIGITAL WALLET LEDGER (USERS.TXT).                  *
000060*                                                               *
000070*   THIS RECORD IS COPYBOOKED BECAUSE IT IS SHARED BY EVERY    *
000080*   PROGRAM THAT TOUCHES THE WALLET LEDGER -- DRIVER, DEPOSIT,  *
000090*   WITHDRAW, TRANSFER, PAY-ONLINE, REGISTRATION, VOUCHER      *
000100*   REDEMPTION, THE NIGHTLY INTEREST/VOUCHER SCHEDULER AND THE *
000110*   ADMIN REPORTING/MAINTENANCE PROGRAMS.  KEEP THE FIELD      *
000120*   ORDER IN STEP WITH THE COMMA-DELIMITED LAYOUT OF USERS.TXT --*
000130*   FIELD ORDER ON DISK MUST NOT CHANGE WITHOUT A CONVERSION   *
000140*   RUN AGAINST THE LIVE FILE.                                 *
000150*                                                               *
000160*   MAINTENANCE.                                               *
000170*   DATE     BY   TICKET    DESCRIPTION                        *
000180*   -------- ---- --------- ----------------------------------*
000190*   03/14/91 RFM  WAL-0001  ORIGINAL LAYOUT.                   *
000200*   09/02/93 CQV  WAL-0044  ADDED RANK AND LIFETIME-TRANSACTED *
000210*                           FIELDS FOR THE LOYALTY PROGRAM.    *
000220*   06/20/96 RFM  WAL-0091  ADDED FAILED-ATTEMPTS/LOCK-END FOR *
000230*                           THE PIN-LOCKOUT RULE.              *
000240*   11/03/98 JLM  WAL-0130  Y2K -- CONFIRMED NO 2-DIGIT YEAR   *
000250*                           FIELDS REMAIN IN THIS COPYBOOK.    *
000260*   02/11/03 CQV  WAL-0167  WIDENED POINTS TO 9(07); OLD 9(05) *
000270*                           WAS OVERFLOWING ON HEAVY SPENDERS. *
000280***************************************************************
000290*
000300*    ONE COMMA-DELIMITED USERS.TXT LINE, CARRIED AS A FLAT
000310*    BUFFER FOR LINE-SEQUENTIAL I-O.  MAXIMUM FIELD WIDTHS
000320*    BELOW GIVE A WORST-CASE LINE OF 149 BYTES PLUS 8
000330*    DELIMITING COMMAS; 176 GIVES ROOM TO SPARE.
000340*
000350 01  USER-LINE                             PIC X(176).
000360*
000370*    BROKEN-OUT WORKING FIELDS -- UNSTRING INTO THIS GROUP ON
000380*    READ, STRING BACK OUT OF IT ON WRITE/REWRITE.
000390*
000400 01  USER-RECORD.
000410     05  USERNAME                          PIC X(20).
000420     05  PIN-HASH                          PIC X(64).
000430     05  MOBILE-NUMBER                     PIC X(15).
000440     05  BALANCE                           PIC S9(9)V99.
000450     05  POINTS                            PIC 9(07).
000460     05  TOTAL-TRANSACTED                  PIC S9(9)V99.
000470     05  RANK                              PIC X(08).
000480         88  RANK-IS-BRONZE                VALUE "Bronze  ".
000490         88  RANK-IS-SILVER                VALUE "Silver  ".
000500         88  RANK-IS-GOLD                  VALUE "Gold    ".
000510         88  RANK-IS-PLATINUM              VALUE "Platinum".
000520     05  FAILED-ATTEMPTS                   PIC 9(02).
000530         88  NO-FAILED-ATTEMPTS            VALUE 0.
000540         88  LOCKOUT-ATTAINED               VALUE 3 THRU 99.
000550     05  LOCK-END-EPOCH-MS                 PIC 9(15).
000560         88  NOT-LOCKED                    VALUE 0.
000570     05  FILLER                            PIC X(20).
000580*
000590*    ALTERNATE NUMERIC VIEW OF THE LOCK-END "EPOCH" VALUE, USED
000600*    TO SPLIT THE JULIAN-DAY PORTION FROM THE MILLISECONDS-OF-
000610*    DAY PORTION WITHOUT REDOING THE DIVIDE/REMAINDER MATH IN
000620*    EVERY PROGRAM THAT CHECKS THE PIN-LOCKOUT.
000630*
000640 01  LOCK-END-SPLIT REDEFINES LOCK-END-EPOCH-MS.
000650     05  LOCK-END-DAY-PART                 PIC 9(09).
000660     05  LOCK-END-MS-PART                  PIC 9(06).
000670*
000680*    ALTERNATE VIEW OF THE MONEY FIELDS AS UNSIGNED
000690*    WHOLE-PESO/CENTAVO PAIRS -- USED WHEN BUILDING LOG-LINE
000700*    TEXT FOR TRANSACTIONS.TXT / INTEREST_LOG.TXT, WHICH CARRY
000710*    THE AMOUNT AS "NNNNNNNNN.NN" TEXT, NOT AS A PACKED FIELD.
000720*
000730 01  BALANCE-SPLIT REDEFINES BALANCE.
000740     05  BALANCE-WHOLE                     PIC S9(9).
000750     05  BALANCE-CENTS                     PIC 9(02).
000760*
000770 01  TOTAL-TRANSACTED-SPLIT
000780         REDEFINES TOTAL-TRANSACTED.
000790     05  TOTAL-WHOLE                       PIC S9(9).
000800     05  TOTAL-CENTS                       PIC 9(02).
000810*
000820*    RANK-BY-LIFETIME-TOTAL WALK TABLE.  BRONZE FROM ZERO, THEN
000830*    SILVER/GOLD/PLATINUM AT THE FLOORS BELOW.  LOADED ONCE PER
000840*    RUN AND WALKED IN EVERY PROGRAM THAT POSTS A DEPOSIT OR
000850*    RUNS THE NIGHTLY SCHEDULER.
000860*
000870 01  RANK-TABLE-AREA.
000880     05  RANK-TABLE-ENTRY OCCURS 4 TIMES.
000890         10  RANK-ENTRY-NAME               PIC X(08).
000900         10  RANK-ENTRY-FLOOR              PIC S9(9)V99.
