000010***************************************************************
000020*                                                              *
000030*   WALSCHED  --  WALLET NIGHTLY BACKGROUND SCHEDULER          *
000040*                                                              *
000050*   RUNS AT MOST ONCE PER CALENDAR DAY, GUARDED BY A ONE-LINE   *
000060*   CONTROL RECORD IN SCHDCTL.  ON A NEW DAY IT (1) APPLIES     *
000070*   0.25% MONTHLY INTEREST TO EVERY USER'S BALANCE, ROUNDED,    *
000080*   LOGGING ONLY THE USERS WHOSE INTEREST CREDIT IS GREATER     *
000090*   THAN ZERO, AND (2) ISSUES ONE MONTHLY VOUCHER TO EVERY USER *
000100*   WHOSE VALUE RANGE AND EXPIRY DEPEND ON THE USER'S RANK.     *
000110*                                                              *
000120*   ADAPTED FROM THE OLD END-OF-PERIOD INTEREST-POSTING         *
000130*   PROGRAM -- THAT PROGRAM ALREADY WALKED THE FULL ACCOUNT     *
000140*   FILE ONCE A PERIOD AND POSTED AN INTEREST CREDIT TO EACH.   *
000150*                                                              *
000160*   MAINTENANCE.                                               *
000170*   DATE     BY   TICKET    DESCRIPTION                        *
000180*   -------- ---- --------- ----------------------------------*
000190*   03/14/91 RFM  WAL-0001  ORIGINAL PERIOD-INTEREST POSTING.   *
000200*   09/02/93 CQV  WAL-0044  ADDED ONCE-PER-DAY CONTROL RECORD   *
000210*                           SO OPERATORS COULD RE-RUN THE JOB   *
000220*                           STREAM SAFELY.                      *
000230*   05/17/95 RFM  WAL-0075  ADDED MONTHLY VOUCHER ISSUANCE.     *
000240*   11/03/98 JLM  WAL-0130  Y2K -- CONTROL-RECORD DATE WIDENED  *
000250*                           TO A 4-DIGIT YEAR.                  *
000260*   04/22/00 JLM  WAL-0142  RANDOM-DRAW ROUTINE REWORKED TO A   *
000270*                           LINEAR-CONGRUENTIAL GENERATOR SO    *
000280*                           RESULTS ARE REPRODUCIBLE FOR AUDIT. *
000285*   06/03/03 CQV  WAL-0168  0410-MATCH-RANK WAS LEAVING THE     *
000286*                           RANK SUBSCRIPT PAST TABLE END WHEN  *
000287*                           THE SEARCH LOOP FELL THROUGH.  NOW  *
000288*                           SAVES THE MATCHED RANK INTO         *
000289*                           RANK-FOUND-SUB, AND 0420-DRAW-VALUE *
000290*                           INDEXES THE RANGE TABLE OFF THAT    *
000291*                           INSTEAD OF THE LOOP CONTROL.        *
000292*   06/17/03 CQV  WAL-0169  0960-LOG-RUN WAS WRITING FREE-TEXT  *
000293*                           TO SCHDLOG INSTEAD OF THE STANDARD  *
000294*                           "SCHEDULER EXECUTED" LITERAL --     *
000295*                           USER-COUNT MOVED TO A DISPLAY TRACE *
000296*                           LINE, SCHDLOG NOW CARRIES ONLY THE  *
000297*                           STANDARD LITERAL.                  *
000298***************************************************************
000299 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.  WALSCHED.
000320 AUTHOR.      R F MENDIOLA.
000330 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000340 DATE-WRITTEN. 03/14/91.
000350 DATE-COMPILED.
000360 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000370*
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS NUMERIC-CLASS IS "0123456789"
000430     UPSI-0 IS TRACE-SWITCH.
000440*
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT USER-FILE ASSIGN TO USERFILE
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS USER-STATUS.
000500     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS USER-OUT-STATUS.
000530     SELECT VOUCHER-LOG-FILE ASSIGN TO VCHRFILE
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS VOUCHER-STATUS.
000560     SELECT INTEREST-LOG-FILE ASSIGN TO INTLOG
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS INTEREST-STATUS.
000590     SELECT SCHED-LOG-FILE ASSIGN TO SCHDLOG
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS SCHED-LOG-STATUS.
000620     SELECT SCHED-CTL-FILE ASSIGN TO SCHDCTL
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS SCHED-CTL-STATUS.
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  USER-FILE
000690     LABEL RECORD STANDARD.
000700 01  FD-USER-LINE                          PIC X(176).
000710*
000720 FD  USER-OUT-FILE
000730     LABEL RECORD STANDARD.
000740 01  FD-USER-OUT-LINE                      PIC X(176).
000750*
000760 FD  VOUCHER-LOG-FILE
000770     LABEL RECORD STANDARD.
000780 01  FD-VOUCHER-LINE                       PIC X(60).
000790*
000800 FD  INTEREST-LOG-FILE
000810     LABEL RECORD STANDARD.
000820 01  FD-INTEREST-LOG-LINE                  PIC X(80).
000830*
000840 FD  SCHED-LOG-FILE
000850     LABEL RECORD STANDARD.
000860 01  FD-SCHED-LOG-LINE                     PIC X(80).
000870*
000880 FD  SCHED-CTL-FILE
000890     LABEL RECORD STANDARD.
000900 01  FD-SCHED-CTL-LINE                     PIC X(08).
000910*
000920 WORKING-STORAGE SECTION.
000930     COPY WALUSR.
000940     COPY WALVCH.
000950*
000960 01  USER-TABLE-CTL.
000970     05  USER-COUNT                        PIC 9(04) COMP.
000980     05  USER-SUB                          PIC 9(04) COMP.
000990     05  RANK-SUB                          PIC 9(02) COMP.
000991     05  RANK-FOUND-SUB                     PIC 9(02) COMP.
001000     05  FILLER                            PIC X(06).
001010 01  USER-TABLE.
001020     05  USER-ENTRY OCCURS 2000 TIMES
001030             DEPENDING ON USER-COUNT.
001040         10  ACCOUNT-NAME                  PIC X(20).
001050         10  ACCOUNT-PIN-HASH              PIC X(64).
001060         10  ACCOUNT-MOBILE                PIC X(15).
001070         10  ACCOUNT-BALANCE               PIC S9(9)V99.
001080         10  ACCOUNT-POINTS                PIC 9(07).
001090         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
001100         10  ACCOUNT-RANK                  PIC X(08).
001110         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
001120         10  ACCOUNT-LOCK-END              PIC 9(15).
001130         10  FILLER                        PIC X(05).
001140*
001150 01  INTEREST-WORK.
001160     05  INTEREST-RATE                     PIC V9(4) VALUE .0025.
001170     05  INTEREST-CREDIT                   PIC S9(9)V99.
001180     05  FILLER                            PIC X(08).
001190*
001200 01  RNG-WORK.
001210     05  RNG-SEED                          PIC 9(09) COMP.
001220     05  RNG-RAW                           PIC 9(18) COMP-3.
001230     05  RNG-SCALED                        PIC 9(05) COMP.
001240     05  FILLER                            PIC X(08).
001250*
001260 01  VOUCHER-CODE-WORK.
001270     05  CODE-PREFIX                       PIC X(02).
001280     05  CODE-SUFFIX-SUB                   PIC 9(02) COMP.
001290     05  CODE-SUFFIX                       PIC X(06).
001300     05  FILLER                            PIC X(08).
001310*
001320 01  ALNUM-TABLE-AREA.
001330     05  FILLER PIC X(36) VALUE
001340         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001350 01  ALNUM-TABLE REDEFINES ALNUM-TABLE-AREA.
001360     05  ALNUM-CHAR OCCURS 36 TIMES        PIC X(01).
001370*
001380 01  TODAY-WORK.
001390     05  TODAY-YEAR                        PIC 9(04).
001400     05  TODAY-MONTH                       PIC 9(02).
001410     05  TODAY-DAY                         PIC 9(02).
001420     05  TODAY-HOUR                        PIC 9(02).
001430     05  TODAY-MINUTE                      PIC 9(02).
001440     05  FILLER                            PIC X(14).
001450*
001460 01  NEW-EXPIRY-WORK.
001470     05  NEW-EXPIRY-YEAR                   PIC 9(04).
001480     05  NEW-EXPIRY-MONTH                  PIC 9(02).
001490     05  NEW-EXPIRY-DAY                    PIC 9(02).
001500     05  FILLER                            PIC X(08).
001510*
001520 01  STAMP-TEXT.
001530     05  STAMP-YEAR                        PIC 9(04).
001540     05  FILLER                            PIC X(01) VALUE "-".
001550     05  STAMP-MONTH                       PIC 9(02).
001560     05  FILLER                            PIC X(01) VALUE "-".
001570     05  STAMP-DAY                         PIC 9(02).
001580     05  FILLER                            PIC X(01) VALUE " ".
001590     05  STAMP-HOUR                        PIC 9(02).
001600     05  FILLER                            PIC X(01) VALUE ":".
001610     05  STAMP-MINUTE                      PIC 9(02).
001620     05  FILLER                            PIC X(20).
001630*
001640 01  SCHED-CTL-RECORD.
001650     05  CTL-YEAR                          PIC 9(04).
001660     05  CTL-MONTH                         PIC 9(02).
001670     05  CTL-DAY                           PIC 9(02).
001680*
001690 01  FILE-STATUS-FIELDS.
001700     05  USER-STATUS                       PIC X(02).
001710     05  USER-OUT-STATUS                   PIC X(02).
001720     05  VOUCHER-STATUS                    PIC X(02).
001730     05  INTEREST-STATUS                   PIC X(02).
001740     05  SCHED-LOG-STATUS                  PIC X(02).
001750     05  SCHED-CTL-STATUS                  PIC X(02).
001760     05  FILLER                            PIC X(04).
001770*
001780 01  ALREADY-RAN-SW                        PIC X(01) VALUE "N".
001790     88  ALREADY-RAN-TODAY                 VALUE "Y".
001800*
001810 LINKAGE SECTION.
001820 01  OUTCOME-AREA.
001830     05  OUTCOME-CODE                      PIC X(01).
001840         88  OUTCOME-OK                    VALUE "S".
001850         88  OUTCOME-FAILED                VALUE "F".
001860     05  FILLER                            PIC X(03).
001870*
001880 PROCEDURE DIVISION USING OUTCOME-AREA.
001890 0100-MAIN.
001900     SET OUTCOME-FAILED TO TRUE.
001910     MOVE FUNCTION CURRENT-DATE TO TODAY-WORK.
001920     PERFORM 0105-CHECK-CTL THRU 0105-EXIT.
001930     IF ALREADY-RAN-TODAY
001940         DISPLAY "WALSCHED -- ALREADY RAN TODAY, SKIPPING"
001950         GO TO 0190-END.
001960*
001970     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001980     PERFORM 0250-LOAD-RANGE-TABLE THRU 0250-EXIT.
001990     MOVE TODAY-DAY TO RNG-SEED.
002000     ADD TODAY-MONTH TO RNG-SEED.
002010     ADD TODAY-YEAR TO RNG-SEED.
002020*
002030     PERFORM 0300-POST-INTEREST THRU 0300-EXIT
002040         VARYING USER-SUB FROM 1 BY 1
002050         UNTIL USER-SUB > USER-COUNT.
002060     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
002070*
002080     PERFORM 0400-ISSUE-VOUCHER THRU 0400-EXIT
002090         VARYING USER-SUB FROM 1 BY 1
002100         UNTIL USER-SUB > USER-COUNT.
002110*
002120     PERFORM 0950-WRITE-CTL THRU 0950-EXIT.
002130     PERFORM 0960-LOG-RUN THRU 0960-EXIT.
002140     SET OUTCOME-OK TO TRUE.
002150     DISPLAY "WALSCHED -- SCHEDULER RUN COMPLETE FOR "
002160         TODAY-YEAR "-" TODAY-MONTH "-" TODAY-DAY.
002170 0190-END.
002180     STOP RUN.
002190*
002200*    ONCE-PER-CALENDAR-DAY GUARD -- SCHDCTL HOLDS A SINGLE LINE,
002210*    THE DATE OF THE LAST SUCCESSFUL RUN.
002220*
002230 0105-CHECK-CTL.
002240     MOVE "N" TO ALREADY-RAN-SW.
002250     OPEN INPUT SCHED-CTL-FILE.
002260     IF SCHED-CTL-STATUS NOT = "00"
002270         GO TO 0105-EXIT.
002280     READ SCHED-CTL-FILE
002290         AT END GO TO 0108-CLOSE-CTL.
002300     MOVE FD-SCHED-CTL-LINE TO SCHED-CTL-RECORD.
002310     IF CTL-YEAR = TODAY-YEAR
002320             AND CTL-MONTH = TODAY-MONTH
002330             AND CTL-DAY = TODAY-DAY
002340         MOVE "Y" TO ALREADY-RAN-SW.
002350 0108-CLOSE-CTL.
002360     CLOSE SCHED-CTL-FILE.
002370 0105-EXIT.
002380     EXIT.
002390*
002400 0200-LOAD-USERS.
002410     MOVE 0 TO USER-COUNT.
002420     OPEN INPUT USER-FILE.
002430     IF USER-STATUS NOT = "00"
002440         GO TO 0200-EXIT.
002450 0205-READ-USER.
002460     READ USER-FILE
002470         AT END GO TO 0208-CLOSE-USERS.
002480     ADD 1 TO USER-COUNT.
002490     MOVE FD-USER-LINE TO USER-LINE.
002500     UNSTRING USER-LINE DELIMITED BY ","
002510         INTO ACCOUNT-NAME (USER-COUNT)
002520              ACCOUNT-PIN-HASH (USER-COUNT)
002530              ACCOUNT-MOBILE (USER-COUNT)
002540              ACCOUNT-BALANCE (USER-COUNT)
002550              ACCOUNT-POINTS (USER-COUNT)
002560              ACCOUNT-TOTAL (USER-COUNT)
002570              ACCOUNT-RANK (USER-COUNT)
002580              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
002590              ACCOUNT-LOCK-END (USER-COUNT).
002600     GO TO 0205-READ-USER.
002610 0208-CLOSE-USERS.
002620     CLOSE USER-FILE.
002630 0200-EXIT.
002640     EXIT.
002650*
002660*    MONTHLY ISSUANCE RANGE TABLE, PER-RANK WHOLE-PESO RANGES
002670*    PER SHOP CONVENTION.
002680*
002690 0250-LOAD-RANGE-TABLE.
002700     MOVE "Bronze  "  TO RANGE-ENTRY-RANK (1).
002710     MOVE 1.00        TO RANGE-ENTRY-MIN (1).
002720     MOVE 20.00       TO RANGE-ENTRY-MAX (1).
002730     MOVE "Silver  "  TO RANGE-ENTRY-RANK (2).
002740     MOVE 50.00       TO RANGE-ENTRY-MIN (2).
002750     MOVE 100.00      TO RANGE-ENTRY-MAX (2).
002760     MOVE "Gold    "  TO RANGE-ENTRY-RANK (3).
002770     MOVE 100.00      TO RANGE-ENTRY-MIN (3).
002780     MOVE 250.00      TO RANGE-ENTRY-MAX (3).
002790     MOVE "Platinum"  TO RANGE-ENTRY-RANK (4).
002800     MOVE 250.00      TO RANGE-ENTRY-MIN (4).
002810     MOVE 500.00      TO RANGE-ENTRY-MAX (4).
002820 0250-EXIT.
002830     EXIT.
002840*
002850 0300-POST-INTEREST.
002860     COMPUTE INTEREST-CREDIT ROUNDED =
002870         ACCOUNT-BALANCE (USER-SUB) * INTEREST-RATE.
002880     IF INTEREST-CREDIT > 0
002890         ADD INTEREST-CREDIT TO ACCOUNT-BALANCE (USER-SUB)
002900         PERFORM 0310-LOG-INTEREST THRU 0310-EXIT.
002910 0300-EXIT.
002920     EXIT.
002930*
002940 0310-LOG-INTEREST.
002950     MOVE TODAY-YEAR TO STAMP-YEAR.
002960     MOVE TODAY-MONTH TO STAMP-MONTH.
002970     MOVE TODAY-DAY TO STAMP-DAY.
002980     MOVE TODAY-HOUR TO STAMP-HOUR.
002990     MOVE TODAY-MINUTE TO STAMP-MINUTE.
003000     OPEN EXTEND INTEREST-LOG-FILE.
003010     STRING STAMP-TEXT DELIMITED BY SIZE
003020         "," DELIMITED BY SIZE
003030         ACCOUNT-NAME (USER-SUB) DELIMITED BY SIZE
003040         "," DELIMITED BY SIZE
003050         INTEREST-CREDIT DELIMITED BY SIZE
003060         INTO FD-INTEREST-LOG-LINE.
003070     WRITE FD-INTEREST-LOG-LINE.
003080     CLOSE INTEREST-LOG-FILE.
003090 0310-EXIT.
003100     EXIT.
003110*
003120 0900-REWRITE-USERS.
003130     OPEN OUTPUT USER-OUT-FILE.
003140     PERFORM 0910-REWRITE-ONE THRU 0910-REWRITE-EXIT
003150         VARYING USER-SUB FROM 1 BY 1
003160         UNTIL USER-SUB > USER-COUNT.
003170     CLOSE USER-OUT-FILE.
003180 0900-EXIT.
003190     EXIT.
003200*
003210 0910-REWRITE-ONE.
003220     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
003230     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
003240     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
003250     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
003260     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
003270     MOVE ACCOUNT-TOTAL (USER-SUB)
003280         TO TOTAL-TRANSACTED.
003290     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
003300     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB) TO FAILED-ATTEMPTS.
003310     MOVE ACCOUNT-LOCK-END (USER-SUB)
003320         TO LOCK-END-EPOCH-MS.
003330     STRING USERNAME DELIMITED BY SIZE
003340         "," DELIMITED BY SIZE
003350         PIN-HASH DELIMITED BY SIZE
003360         "," DELIMITED BY SIZE
003370         MOBILE-NUMBER DELIMITED BY SIZE
003380         "," DELIMITED BY SIZE
003390         BALANCE DELIMITED BY SIZE
003400         "," DELIMITED BY SIZE
003410         POINTS DELIMITED BY SIZE
003420         "," DELIMITED BY SIZE
003430         TOTAL-TRANSACTED DELIMITED BY SIZE
003440         "," DELIMITED BY SIZE
003450         RANK DELIMITED BY SIZE
003460         "," DELIMITED BY SIZE
003470         FAILED-ATTEMPTS DELIMITED BY SIZE
003480         "," DELIMITED BY SIZE
003490         LOCK-END-EPOCH-MS DELIMITED BY SIZE
003500         INTO FD-USER-OUT-LINE.
003510     WRITE FD-USER-OUT-LINE.
003520 0910-REWRITE-EXIT.
003530     EXIT.
003540*
003550*    ISSUE ONE MONTHLY VOUCHER PER USER, VALUE DRAWN FROM THE
003560*    PER-RANK RANGE TABLE, CODE = FIRST 2 LETTERS OF USERNAME
003570*    (UPPERCASED) PLUS A 6-CHARACTER PSEUDO-RANDOM ALNUM SUFFIX,
003580*    EXPIRING ONE MONTH FROM TODAY.
003590*
003600 0400-ISSUE-VOUCHER.
003610     MOVE 1 TO RANK-SUB.
003620     PERFORM 0410-MATCH-RANK THRU 0410-EXIT
003630         VARYING RANK-SUB FROM 1 BY 1 UNTIL RANK-SUB > 4.
003640     PERFORM 0420-DRAW-VALUE THRU 0420-EXIT.
003650     PERFORM 0430-BUILD-CODE THRU 0430-EXIT.
003660     PERFORM 0440-COMPUTE-EXPIRY THRU 0440-EXIT.
003670     PERFORM 0450-APPEND-VOUCHER THRU 0450-EXIT.
003680 0400-EXIT.
003690     EXIT.
003700*
003710 0410-MATCH-RANK.
003720     IF RANGE-ENTRY-RANK (RANK-SUB) = ACCOUNT-RANK (USER-SUB)
003730         MOVE RANK-SUB TO RANK-FOUND-SUB.
003740 0410-EXIT.
003750     EXIT.
003760*
003770 0420-DRAW-VALUE.
003780     COMPUTE RNG-SEED =
003790         FUNCTION MOD ((RNG-SEED * 1103515245) + 12345,
003800             2147483648).
003810     COMPUTE RNG-RAW = RNG-SEED.
003820     COMPUTE RNG-SCALED = FUNCTION MOD (RNG-RAW, 100).
003830     COMPUTE FACE-VALUE ROUNDED =
003840         RANGE-ENTRY-MIN (RANK-FOUND-SUB) +
003850         ((RANGE-ENTRY-MAX (RANK-FOUND-SUB) -
003860           RANGE-ENTRY-MIN (RANK-FOUND-SUB)) *
003870           RNG-SCALED / 100).
003880 0420-EXIT.
003890     EXIT.
003900*
003910 0430-BUILD-CODE.
003920     MOVE FUNCTION UPPER-CASE
003930         (ACCOUNT-NAME (USER-SUB) (1:2)) TO CODE-PREFIX.
003940     MOVE 1 TO CODE-SUFFIX-SUB.
003950     PERFORM 0435-DRAW-CHAR THRU 0435-EXIT
003960         VARYING CODE-SUFFIX-SUB FROM 1 BY 1
003970         UNTIL CODE-SUFFIX-SUB > 6.
003980     STRING CODE-PREFIX DELIMITED BY SIZE
003990         CODE-SUFFIX DELIMITED BY SIZE
004000         INTO VOUCHER-CODE.
004010 0430-EXIT.
004020     EXIT.
004030*
004040 0435-DRAW-CHAR.
004050     COMPUTE RNG-SEED =
004060         FUNCTION MOD ((RNG-SEED * 1103515245) + 12345,
004070             2147483648).
004080     COMPUTE RNG-RAW = RNG-SEED.
004090     COMPUTE RNG-SCALED = FUNCTION MOD (RNG-RAW, 36) + 1.
004100     MOVE ALNUM-CHAR (RNG-SCALED)
004110         TO CODE-SUFFIX (CODE-SUFFIX-SUB:1).
004120 0435-EXIT.
004130     EXIT.
004140*
004150 0440-COMPUTE-EXPIRY.
004160     MOVE TODAY-YEAR TO NEW-EXPIRY-YEAR.
004170     MOVE TODAY-DAY TO NEW-EXPIRY-DAY.
004180     IF TODAY-MONTH = 12
004190         MOVE 1 TO NEW-EXPIRY-MONTH
004200         ADD 1 TO NEW-EXPIRY-YEAR
004210     ELSE
004220         COMPUTE NEW-EXPIRY-MONTH = TODAY-MONTH + 1.
004230 0440-EXIT.
004240     EXIT.
004250*
004260 0450-APPEND-VOUCHER.
004270     MOVE ACCOUNT-NAME (USER-SUB) TO VOUCHER-OWNER.
004280     MOVE NEW-EXPIRY-YEAR TO VOUCHER-EXPIRY-YEAR.
004290     MOVE NEW-EXPIRY-MONTH TO VOUCHER-EXPIRY-MONTH.
004300     MOVE NEW-EXPIRY-DAY TO VOUCHER-EXPIRY-DAY.
004310     STRING VOUCHER-OWNER DELIMITED BY SIZE
004320         "," DELIMITED BY SIZE
004330         VOUCHER-CODE DELIMITED BY SIZE
004340         "," DELIMITED BY SIZE
004350         FACE-VALUE DELIMITED BY SIZE
004360         "," DELIMITED BY SIZE
004370         VOUCHER-EXPIRY-DATE DELIMITED BY SIZE
004380         INTO FD-VOUCHER-LINE.
004390     OPEN EXTEND VOUCHER-LOG-FILE.
004400     WRITE FD-VOUCHER-LINE.
004410     CLOSE VOUCHER-LOG-FILE.
004420 0450-EXIT.
004430     EXIT.
004440*
004450 0950-WRITE-CTL.
004460     MOVE TODAY-YEAR TO CTL-YEAR.
004470     MOVE TODAY-MONTH TO CTL-MONTH.
004480     MOVE TODAY-DAY TO CTL-DAY.
004490     MOVE SCHED-CTL-RECORD TO FD-SCHED-CTL-LINE.
004500     OPEN OUTPUT SCHED-CTL-FILE.
004510     WRITE FD-SCHED-CTL-LINE.
004520     CLOSE SCHED-CTL-FILE.
004530 0950-EXIT.
004540     EXIT.
004550*
004560 0960-LOG-RUN.
004570     MOVE TODAY-YEAR TO STAMP-YEAR.
004580     MOVE TODAY-MONTH TO STAMP-MONTH.
004590     MOVE TODAY-DAY TO STAMP-DAY.
004600     MOVE TODAY-HOUR TO STAMP-HOUR.
004610     MOVE TODAY-MINUTE TO STAMP-MINUTE.
004620     OPEN EXTEND SCHED-LOG-FILE.
004630     STRING STAMP-TEXT DELIMITED BY SIZE
004640         ",Scheduler executed" DELIMITED BY SIZE
004680         INTO FD-SCHED-LOG-LINE.
004690     WRITE FD-SCHED-LOG-LINE.
004700     CLOSE SCHED-LOG-FILE.
004705     DISPLAY "WALSCHED -- RUN COMPLETE FOR " USER-COUNT " USERS".
004710 0960-EXIT.
004720     EXIT.
