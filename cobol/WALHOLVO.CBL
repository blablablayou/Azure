000010***************************************************************
000020*                                                              *
000030*   WALHOLVO  --  WALLET HOLIDAY VOUCHER ISSUANCE               *
000040*                                                              *
000050*   CHECKS TODAY'S DATE AGAINST AN 8-ENTRY FIXED HOLIDAY        *
000060*   CALENDAR.  WHEN TODAY MATCHES, ONE VOUCHER IS ISSUED TO     *
000070*   EVERY USER, VALUE DRAWN FROM A HIGHER PER-RANK RANGE THAN   *
000080*   THE ORDINARY MONTHLY DRAW, WITH A CODE MADE FROM THE        *
000090*   HOLIDAY'S FIXED PREFIX PLUS THE CURRENT 4-DIGIT YEAR --     *
000100*   THE SAME CODE FOR EVERY USER ISSUED THAT DAY.  THE VOUCHER  *
000110*   EXPIRES ONE MONTH FROM THE ISSUE DATE.  WHEN TODAY IS NOT A *
000120*   LISTED HOLIDAY, THE PROGRAM ENDS WITHOUT ISSUING ANYTHING.  *
000130*                                                              *
000140*   ADAPTED FROM THE OLD SPECIAL-OCCASION BONUS-CREDIT PROGRAM  *
000150*   -- THAT PROGRAM ALREADY CHECKED TODAY AGAINST A FIXED LIST  *
000160*   OF CALENDAR DATES BEFORE POSTING A BONUS TO EVERY ACCOUNT.  *
000170*                                                              *
000180*   MAINTENANCE.                                               *
000190*   DATE     BY   TICKET    DESCRIPTION                        *
000200*   -------- ---- --------- ----------------------------------*
000210*   05/17/95 RFM  WAL-0075  ORIGINAL SPECIAL-OCCASION BONUS.    *
000220*   09/11/96 CQV  WAL-0098  REPURPOSED AS HOLIDAY VOUCHER       *
000230*                           ISSUANCE; ADDED 8-DATE CALENDAR.    *
000240*   11/03/98 JLM  WAL-0130  Y2K -- CALENDAR TABLE CONFIRMED     *
000250*                           MONTH/DAY ONLY, NO YEAR STORED.     *
000255*   06/03/03 CQV  WAL-0168  0410-MATCH-RANK WAS LEAVING THE     *
000256*                           RANK SUBSCRIPT PAST TABLE END WHEN  *
000257*                           THE SEARCH LOOP FELL THROUGH.  NOW  *
000258*                           SAVES THE MATCHED RANK INTO         *
000259*                           RANK-FOUND-SUB, SAME AS THE         *
000260*                           MATCH-SUB PATTERN ABOVE, AND        *
000261*                           0420-DRAW-VALUE INDEXES OFF THAT.   *
000263*   06/17/03 CQV  WAL-0169  0960-LOG-RUN NO LONGER WRITES A     *
000264*                           HOLIDAY-RUN LINE TO SCHDLOG -- THAT *
000265*                           FILE IS OWNED BY WALSCHED, AND A    *
000266*                           HOLIDAY LINE STAMPED AHEAD OF THE   *
000267*                           NIGHTLY RUN MADE VIEW-SYSTEM-       *
000268*                           SUMMARY MISREPORT THE HOLIDAY RUN   *
000269*                           AS THE LAST SCHEDULER RUN.  NOW A   *
000270***************************************************************
000271 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.  WALHOLVO.
000290 AUTHOR.      C Q VILLANUEVA.
000300 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000310 DATE-WRITTEN. 05/17/95.
000320 DATE-COMPILED.
000330 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000340*
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS NUMERIC-CLASS IS "0123456789"
000400     UPSI-0 IS TRACE-SWITCH.
000410*
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT USER-FILE ASSIGN TO USERFILE
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS USER-STATUS.
000470     SELECT VOUCHER-LOG-FILE ASSIGN TO VCHRFILE
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS VOUCHER-STATUS.
000530*
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  USER-FILE
000570     LABEL RECORD STANDARD.
000580 01  FD-USER-LINE                          PIC X(176).
000590*
000600 FD  VOUCHER-LOG-FILE
000610     LABEL RECORD STANDARD.
000620 01  FD-VOUCHER-LINE                       PIC X(60).
000670*
000680 WORKING-STORAGE SECTION.
000690     COPY WALUSR.
000700     COPY WALVCH.
000710*
000720 01  USER-TABLE-CTL.
000730     05  USER-COUNT                        PIC 9(04) COMP.
000740     05  USER-SUB                          PIC 9(04) COMP.
000750     05  RANK-SUB                          PIC 9(02) COMP.
000760     05  HOLIDAY-SUB                       PIC 9(02) COMP.
000770     05  MATCH-SUB                         PIC 9(02) COMP.
000775     05  RANK-FOUND-SUB                     PIC 9(02) COMP.
000780     05  FILLER                            PIC X(04).
000790 01  USER-TABLE.
000800     05  USER-ENTRY OCCURS 2000 TIMES
000810             DEPENDING ON USER-COUNT.
000820         10  ACCOUNT-NAME                  PIC X(20).
000830         10  ACCOUNT-PIN-HASH              PIC X(64).
000840         10  ACCOUNT-MOBILE                PIC X(15).
000850         10  ACCOUNT-BALANCE               PIC S9(9)V99.
000860         10  ACCOUNT-POINTS                PIC 9(07).
000870         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
000880         10  ACCOUNT-RANK                  PIC X(08).
000890         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
000900         10  ACCOUNT-LOCK-END              PIC 9(15).
000910         10  FILLER                        PIC X(05).
000920*
000930 01  RNG-WORK.
000940     05  RNG-SEED                          PIC 9(09) COMP.
000950     05  RNG-RAW                           PIC 9(18) COMP-3.
000960     05  RNG-SCALED                        PIC 9(05) COMP.
000970     05  FILLER                            PIC X(08).
000980*
000990 01  TODAY-WORK.
001000     05  TODAY-YEAR                        PIC 9(04).
001010     05  TODAY-MONTH                       PIC 9(02).
001020     05  TODAY-DAY                         PIC 9(02).
001030     05  TODAY-HOUR                        PIC 9(02).
001040     05  TODAY-MINUTE                      PIC 9(02).
001050     05  FILLER                            PIC X(14).
001060*
001070 01  NEW-EXPIRY-WORK.
001080     05  NEW-EXPIRY-YEAR                   PIC 9(04).
001090     05  NEW-EXPIRY-MONTH                  PIC 9(02).
001100     05  NEW-EXPIRY-DAY                    PIC 9(02).
001110     05  FILLER                            PIC X(08).
001120*
001250 01  HOLIDAY-CODE                          PIC X(10).
001260*
001270 01  FILE-STATUS-FIELDS.
001280     05  USER-STATUS                       PIC X(02).
001290     05  VOUCHER-STATUS                    PIC X(02).
001310     05  FILLER                            PIC X(12).
001320*
001330 01  IS-HOLIDAY-SW                         PIC X(01) VALUE "N".
001340     88  TODAY-IS-HOLIDAY                  VALUE "Y".
001350*
001360 LINKAGE SECTION.
001370 01  OUTCOME-AREA.
001380     05  OUTCOME-CODE                      PIC X(01).
001390         88  OUTCOME-OK                    VALUE "S".
001400         88  OUTCOME-FAILED                VALUE "F".
001410     05  FILLER                            PIC X(03).
001420*
001430 PROCEDURE DIVISION USING OUTCOME-AREA.
001440 0100-MAIN.
001450     SET OUTCOME-FAILED TO TRUE.
001460     MOVE FUNCTION CURRENT-DATE TO TODAY-WORK.
001470     PERFORM 0150-LOAD-HOLIDAY-TABLE THRU 0150-EXIT.
001480     MOVE 0 TO MATCH-SUB.
001490     PERFORM 0160-CHECK-HOLIDAY THRU 0160-EXIT
001500         VARYING HOLIDAY-SUB FROM 1 BY 1
001510         UNTIL HOLIDAY-SUB > 8.
001520     IF MATCH-SUB = 0
001530         DISPLAY "WALHOLVO -- NOT A HOLIDAY, NO VOUCHERS ISSUED"
001540         GO TO 0190-END.
001550*
001560     STRING HOLIDAY-PREFIX (MATCH-SUB) DELIMITED BY SIZE
001570         TODAY-YEAR DELIMITED BY SIZE
001580         INTO HOLIDAY-CODE.
001590     PERFORM 0170-COMPUTE-EXPIRY THRU 0170-EXIT.
001600     PERFORM 0250-LOAD-RANGE-TABLE THRU 0250-EXIT.
001610     MOVE TODAY-DAY TO RNG-SEED.
001620     ADD TODAY-MONTH TO RNG-SEED.
001630     ADD TODAY-YEAR TO RNG-SEED.
001640*
001650     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001660     PERFORM 0400-ISSUE-VOUCHER THRU 0400-EXIT
001670         VARYING USER-SUB FROM 1 BY 1
001680         UNTIL USER-SUB > USER-COUNT.
001690     PERFORM 0960-LOG-RUN THRU 0960-EXIT.
001700     SET OUTCOME-OK TO TRUE.
001710     DISPLAY "WALHOLVO -- ISSUED " HOLIDAY-CODE
001720         " TO " USER-COUNT " USERS".
001730 0190-END.
001740     STOP RUN.
001750*
001760*    HOLIDAY CALENDAR -- 8 FIXED MM-DD KEYS PER SHOP CONVENTION.
001770*
001780 0150-LOAD-HOLIDAY-TABLE.
001790     MOVE 01 TO HOLIDAY-MONTH (1).
001800     MOVE 01 TO HOLIDAY-DAY (1).
001810     MOVE "NEWYR" TO HOLIDAY-PREFIX (1).
001820     MOVE 02 TO HOLIDAY-MONTH (2).
001830     MOVE 25 TO HOLIDAY-DAY (2).
001840     MOVE "EDSA " TO HOLIDAY-PREFIX (2).
001850     MOVE 04 TO HOLIDAY-MONTH (3).
001860     MOVE 09 TO HOLIDAY-DAY (3).
001870     MOVE "AFDAY" TO HOLIDAY-PREFIX (3).
001880     MOVE 06 TO HOLIDAY-MONTH (4).
001890     MOVE 12 TO HOLIDAY-DAY (4).
001900     MOVE "INDEP" TO HOLIDAY-PREFIX (4).
001910     MOVE 11 TO HOLIDAY-MONTH (5).
001920     MOVE 01 TO HOLIDAY-DAY (5).
001930     MOVE "ALLSN" TO HOLIDAY-PREFIX (5).
001940     MOVE 11 TO HOLIDAY-MONTH (6).
001950     MOVE 30 TO HOLIDAY-DAY (6).
001960     MOVE "BONIF" TO HOLIDAY-PREFIX (6).
001970     MOVE 12 TO HOLIDAY-MONTH (7).
001980     MOVE 25 TO HOLIDAY-DAY (7).
001990     MOVE "XMAS " TO HOLIDAY-PREFIX (7).
002000     MOVE 12 TO HOLIDAY-MONTH (8).
002010     MOVE 30 TO HOLIDAY-DAY (8).
002020     MOVE "RIZAL" TO HOLIDAY-PREFIX (8).
002030 0150-EXIT.
002040     EXIT.
002050*
002060 0160-CHECK-HOLIDAY.
002070     IF HOLIDAY-MONTH (HOLIDAY-SUB) = TODAY-MONTH
002080             AND HOLIDAY-DAY (HOLIDAY-SUB) = TODAY-DAY
002090         MOVE HOLIDAY-SUB TO MATCH-SUB.
002100 0160-EXIT.
002110     EXIT.
002120*
002130 0170-COMPUTE-EXPIRY.
002140     MOVE TODAY-YEAR TO NEW-EXPIRY-YEAR.
002150     MOVE TODAY-DAY TO NEW-EXPIRY-DAY.
002160     IF TODAY-MONTH = 12
002170         MOVE 1 TO NEW-EXPIRY-MONTH
002180         ADD 1 TO NEW-EXPIRY-YEAR
002190     ELSE
002200         COMPUTE NEW-EXPIRY-MONTH = TODAY-MONTH + 1.
002210 0170-EXIT.
002220     EXIT.
002230*
002240*    HOLIDAY ISSUANCE RANGE TABLE -- HIGHER THAN THE ORDINARY
002250*    MONTHLY DRAW, PER-RANK WHOLE-PESO RANGES PER SHOP
002260*    CONVENTION.
002270*
002280 0250-LOAD-RANGE-TABLE.
002290     MOVE "Bronze  "  TO RANGE-ENTRY-RANK (1).
002300     MOVE 50.00       TO RANGE-ENTRY-MIN (1).
002310     MOVE 100.00      TO RANGE-ENTRY-MAX (1).
002320     MOVE "Silver  "  TO RANGE-ENTRY-RANK (2).
002330     MOVE 150.00      TO RANGE-ENTRY-MIN (2).
002340     MOVE 300.00      TO RANGE-ENTRY-MAX (2).
002350     MOVE "Gold    "  TO RANGE-ENTRY-RANK (3).
002360     MOVE 400.00      TO RANGE-ENTRY-MIN (3).
002370     MOVE 600.00      TO RANGE-ENTRY-MAX (3).
002380     MOVE "Platinum"  TO RANGE-ENTRY-RANK (4).
002390     MOVE 800.00      TO RANGE-ENTRY-MIN (4).
002400     MOVE 1000.00     TO RANGE-ENTRY-MAX (4).
002410 0250-EXIT.
002420     EXIT.
002430*
002440 0200-LOAD-USERS.
002450     MOVE 0 TO USER-COUNT.
002460     OPEN INPUT USER-FILE.
002470     IF USER-STATUS NOT = "00"
002480         GO TO 0200-EXIT.
002490 0205-READ-USER.
002500     READ USER-FILE
002510         AT END GO TO 0208-CLOSE-USERS.
002520     ADD 1 TO USER-COUNT.
002530     MOVE FD-USER-LINE TO USER-LINE.
002540     UNSTRING USER-LINE DELIMITED BY ","
002550         INTO ACCOUNT-NAME (USER-COUNT)
002560              ACCOUNT-PIN-HASH (USER-COUNT)
002570              ACCOUNT-MOBILE (USER-COUNT)
002580              ACCOUNT-BALANCE (USER-COUNT)
002590              ACCOUNT-POINTS (USER-COUNT)
002600              ACCOUNT-TOTAL (USER-COUNT)
002610              ACCOUNT-RANK (USER-COUNT)
002620              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
002630              ACCOUNT-LOCK-END (USER-COUNT).
002640     GO TO 0205-READ-USER.
002650 0208-CLOSE-USERS.
002660     CLOSE USER-FILE.
002670 0200-EXIT.
002680     EXIT.
002690*
002700 0400-ISSUE-VOUCHER.
002710     MOVE 1 TO RANK-SUB.
002720     PERFORM 0410-MATCH-RANK THRU 0410-EXIT
002730         VARYING RANK-SUB FROM 1 BY 1 UNTIL RANK-SUB > 4.
002740     PERFORM 0420-DRAW-VALUE THRU 0420-EXIT.
002750     MOVE ACCOUNT-NAME (USER-SUB) TO VOUCHER-OWNER.
002760     MOVE HOLIDAY-CODE TO VOUCHER-CODE.
002770     MOVE NEW-EXPIRY-YEAR TO VOUCHER-EXPIRY-YEAR.
002780     MOVE NEW-EXPIRY-MONTH TO VOUCHER-EXPIRY-MONTH.
002790     MOVE NEW-EXPIRY-DAY TO VOUCHER-EXPIRY-DAY.
002800     STRING VOUCHER-OWNER DELIMITED BY SIZE
002810         "," DELIMITED BY SIZE
002820         VOUCHER-CODE DELIMITED BY SIZE
002830         "," DELIMITED BY SIZE
002840         FACE-VALUE DELIMITED BY SIZE
002850         "," DELIMITED BY SIZE
002860         VOUCHER-EXPIRY-DATE DELIMITED BY SIZE
002870         INTO FD-VOUCHER-LINE.
002880     OPEN EXTEND VOUCHER-LOG-FILE.
002890     WRITE FD-VOUCHER-LINE.
002900     CLOSE VOUCHER-LOG-FILE.
002910 0400-EXIT.
002920     EXIT.
002930*
002940 0410-MATCH-RANK.
002950     IF RANGE-ENTRY-RANK (RANK-SUB) = ACCOUNT-RANK (USER-SUB)
002960         MOVE RANK-SUB TO RANK-FOUND-SUB.
002970 0410-EXIT.
002980     EXIT.
002990*
003000 0420-DRAW-VALUE.
003010     COMPUTE RNG-SEED =
003020         FUNCTION MOD ((RNG-SEED * 1103515245) + 12345,
003030             2147483648).
003040     COMPUTE RNG-RAW = RNG-SEED.
003050     COMPUTE RNG-SCALED = FUNCTION MOD (RNG-RAW, 100).
003060     COMPUTE FACE-VALUE ROUNDED =
003070         RANGE-ENTRY-MIN (RANK-FOUND-SUB) +
003080         ((RANGE-ENTRY-MAX (RANK-FOUND-SUB) -
003090           RANGE-ENTRY-MIN (RANK-FOUND-SUB)) *
003100           RNG-SCALED / 100).
003110 0420-EXIT.
003120     EXIT.
003130*
003140 0960-LOG-RUN.
003150*    TRACE LINE ONLY -- HOLIDAY RUNS DO NOT OWN SCHDLOG, WHICH
003155*    IS RESERVED FOR WALSCHED (SEE MAINTENANCE, WAL-0169) SO
003156*    VIEW-SYSTEM-SUMMARY'S "LAST SCHEDULER RUN" LINE ALWAYS
003157*    REFLECTS THE NIGHTLY INTEREST/VOUCHER JOB, NOT A HOLIDAY
003158*    RUN TRIGGERED EARLIER THE SAME DAY.
003190     DISPLAY "WALHOLVO -- HOLIDAY VOUCHER RUN " HOLIDAY-CODE
003195         " ISSUED TO " USER-COUNT " USERS".
003300 0960-EXIT.
003310     EXIT.
