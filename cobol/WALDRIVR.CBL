000010***************************************************************
000020*                                                              *
000030*   WALDRIVR  --  WALLET TRANSACTION DRIVER                    *
000040*                                                              *
000050*   READS ONE WALLET-TRANSACTION-FILE PER RUN, ONE LOGICAL     *
000060*   TRANSACTION PER LINE, AND FOR EACH LINE:                   *
000070*      - IF THE TRANSACTION IS A REGISTRATION, CALLS WALREG    *
000080*        DIRECTLY (NO LOGIN REQUIRED).                         *
000090*      - OTHERWISE VERIFIES THE LOGIN (PIN-HASH MATCH, 3-STRIKE*
000100*        / 15-MINUTE LOCKOUT RULE) AND, IF LOGIN SUCCEEDS,     *
000110*        DISPATCHES TO THE SUBPROGRAM THAT OWNS THE POSTING    *
000120*        RULE FOR THAT TRANSACTION TYPE, OR HANDLES REDEEM-    *
000130*        POINTS DIRECTLY (IT IS A ONE-FIELD-UPDATE, NO         *
000140*        SEPARATE SUBPROGRAM WARRANTED).                       *
000150*                                                              *
000160*   THIS PROGRAM REPLACES THE OLD CARD-AND-PIN ATM SHELL --    *
000170*   THE SCREEN MENU IS GONE, BUT THE LOGIN/LOCKOUT PARAGRAPH    *
000180*   SHAPE AND THE CALL-DISPATCH-BY-CHOICE STYLE ARE THE SAME   *
000190*   ONES THIS SHOP HAS USED SINCE THE CARD SYSTEM WENT LIVE.    *
000200*                                                              *
000210*   MAINTENANCE.                                               *
000220*   DATE     BY   TICKET    DESCRIPTION                        *
000230*   -------- ---- --------- ----------------------------------*
000240*   03/14/91 RFM  WAL-0001  ORIGINAL LOGIN/DISPATCH SHELL,     *
000250*                           CARRIED OVER FROM THE CARD SYSTEM. *
000260*   09/02/93 CQV  WAL-0044  ADDED REDEEM-POINTS IN-LINE (NO    *
000270*                           SEPARATE SUBPROGRAM -- SEE BELOW). *
000280*   06/20/96 RFM  WAL-0091  ADDED 3-STRIKE / 15-MIN LOCKOUT.    *
000290*                           REPLACES OLD "INTENTOS" FILE WITH  *
000300*                           THE COUNTER FIELDS IN THE MASTER.  *
000310*   11/03/98 JLM  WAL-0130  Y2K -- CONVERTED EPOCH-MINUTE MATH *
000320*                           TO USE A 4-DIGIT-YEAR JULIAN CALC. *
000330*   02/11/03 CQV  WAL-0167  REDEEM-VOUCHER NOW DISPATCHES TO   *
000340*                           WALVRED INSTEAD OF INLINE CODE.    *
000345*   04/22/02 CQV  WAL-0155  DROPPED THE PER-FIELD LETTER TAGS  *
000346*                           IN WORKING-STORAGE; TRANSACTION-   *
000347*                           LINE FIELDS NOW CARRY A PLAIN TXN- *
000348*                           TAG SO THEY NEVER SHADOW A MASTER  *
000349*                           RECORD FIELD OF THE SAME NAME.     *
000350***************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.  WALDRIVR.
000380 AUTHOR.      R F MENDIOLA.
000390 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000400 DATE-WRITTEN. 03/14/91.
000410 DATE-COMPILED.
000420 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS NUMERIC-CLASS IS "0123456789"
000490     UPSI-0 IS TRACE-SWITCH.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT WALLET-TXN-FILE ASSIGN TO WALTXIN
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS TXN-STATUS.
000560*
000570     SELECT USER-FILE ASSIGN TO USERFILE
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS USER-STATUS.
000600*
000610     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS USER-OUT-STATUS.
000640*
000650     SELECT POINTS-LOG-FILE ASSIGN TO PNTSLOG
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS POINTS-LOG-STATUS.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  WALLET-TXN-FILE
000720     LABEL RECORD STANDARD.
000730 01  FD-TXN-LINE                           PIC X(120).
000740*
000750 FD  USER-FILE
000760     LABEL RECORD STANDARD.
000770 01  FD-USER-LINE                          PIC X(176).
000780*
000790 FD  USER-OUT-FILE
000800     LABEL RECORD STANDARD.
000810 01  FD-USER-OUT-LINE                      PIC X(176).
000820*
000830 FD  POINTS-LOG-FILE
000840     LABEL RECORD STANDARD.
000850 01  FD-POINTS-LOG-LINE                    PIC X(120).
000860*
000870 WORKING-STORAGE SECTION.
000880     COPY WALUSR.
000890*
000900*    ONE TRANSACTION LINE, BROKEN OUT.  TYPE CODES --
000910*    RG REGISTER, LI LOGIN-ONLY, DP DEPOSIT, WD WITHDRAW,
000920*    PO PAY-ONLINE, SM SEND-MONEY, RV REDEEM-VOUCHER,
000930*    RP REDEEM-POINTS.  FIELDS CARRY A TXN- TAG SO THIS
000940*    RECORD NEVER SHARES A NAME WITH THE MASTER RECORD ABOVE.
000950*
000960 01  TXN-RECORD.
000970     05  TXN-TYPE                          PIC X(02).
000980         88  TXN-REGISTER                  VALUE "RG".
000990         88  TXN-LOGIN-ONLY                 VALUE "LI".
001000         88  TXN-DEPOSIT                   VALUE "DP".
001010         88  TXN-WITHDRAW                  VALUE "WD".
001020         88  TXN-PAY-ONLINE                 VALUE "PO".
001030         88  TXN-SEND-MONEY                 VALUE "SM".
001040         88  TXN-REDEEM-VOUCHER             VALUE "RV".
001050         88  TXN-REDEEM-POINTS             VALUE "RP".
001060     05  TXN-USERNAME                      PIC X(20).
001070     05  TXN-PIN                           PIC X(04).
001080     05  TXN-MOBILE                        PIC X(15).
001090     05  TXN-AMOUNT-TEXT                   PIC X(12).
001100     05  TXN-AMOUNT                        PIC S9(9)V99.
001110     05  TXN-OTHER-PARTY                   PIC X(20).
001120     05  TXN-VOUCHER-CODE                  PIC X(10).
001130     05  TXN-POINTS-TEXT                   PIC X(07).
001140     05  TXN-POINTS                        PIC 9(07).
001145     05  FILLER                            PIC X(05).
001150*
001180*    IN-MEMORY USER TABLE -- USERS.TXT IS LINE SEQUENTIAL, SO
001190*    EVERY PROGRAM THAT TOUCHES IT LOADS THE WHOLE FILE INTO
001200*    THIS TABLE, WORKS ON ONE ENTRY, AND REWRITES THE WHOLE
001210*    TABLE BACK OUT -- SAME "SCAN THE WHOLE FILE" HABIT THIS
001220*    SHOP HAS ALWAYS USED TO FIND THE LAST MOVEMENT NUMBER.
001230*
001240 01  USER-TABLE-CTL.
001250     05  USER-COUNT                        PIC 9(04) COMP.
001260     05  USER-MAX                          PIC 9(04) COMP
001270             VALUE 2000.
001280     05  USER-SUB                          PIC 9(04) COMP.
001290     05  FOUND-SUB                         PIC 9(04) COMP.
001295     05  FILLER                            PIC X(08).
001300 01  USER-TABLE.
001310     05  USER-ENTRY OCCURS 2000 TIMES
001320             DEPENDING ON USER-COUNT.
001330         10  ACCOUNT-NAME                  PIC X(20).
001340         10  ACCOUNT-PIN-HASH              PIC X(64).
001350         10  ACCOUNT-MOBILE                PIC X(15).
001360         10  ACCOUNT-BALANCE               PIC S9(9)V99.
001370         10  ACCOUNT-POINTS                PIC 9(07).
001380         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
001390         10  ACCOUNT-RANK                  PIC X(08).
001400         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
001410         10  ACCOUNT-LOCK-END              PIC 9(15).
001415         10  FILLER                        PIC X(05).
001420*
001430 01  EPOCH-WORK.
001440     05  NOW-EPOCH-MIN                     PIC 9(15) COMP-3.
001450     05  LOCK-EPOCH-MIN                    PIC 9(15) COMP-3.
001460     05  MINUTES-LEFT                      PIC S9(9) COMP-3.
001465     05  FILLER                            PIC X(06).
001470*
001480*    JULIAN-DAY WORK AREA -- 0510-COMPUTE-EPOCH-MINS BUILDS AN
001490*    "EPOCH-LIKE" MINUTE COUNT AS (JULIAN-DAY * 1440) + MINUTE-
001500*    OF-DAY, WHICH IS ALL THIS PROGRAM NEEDS TO COMPARE TWO
001510*    CLOCK READINGS -- NO CALENDAR LIBRARY REQUIRED.
001520*
001530 01  JULIAN-WORK.
001540     05  JULIAN-YEAR                       PIC 9(04).
001550     05  JULIAN-MONTH                      PIC 9(02).
001560     05  JULIAN-DAY                        PIC 9(02).
001570     05  JULIAN-HOUR                       PIC 9(02).
001580     05  JULIAN-MINUTE                     PIC 9(02).
001590     05  JULIAN-CENTURY-PART               PIC 9(04) COMP-3.
001600     05  JULIAN-YEAR-PART                  PIC 9(04) COMP-3.
001610     05  JULIAN-DAY-NUMBER                 PIC 9(09) COMP-3.
001615     05  FILLER                            PIC X(06).
001620*
001630 01  CURRENT-DATE-WORK.
001640     05  DATE-YEAR                         PIC 9(04).
001650     05  DATE-MONTH                        PIC 9(02).
001660     05  DATE-DAY                          PIC 9(02).
001670     05  DATE-HOUR                         PIC 9(02).
001680     05  DATE-MINUTE                       PIC 9(02).
001690     05  FILLER                            PIC X(14).
001700*
001710 01  STAMP-TEXT.
001720     05  STAMP-YEAR                        PIC 9(04).
001730     05  FILLER                            PIC X(01) VALUE "-".
001740     05  STAMP-MONTH                       PIC 9(02).
001750     05  FILLER                            PIC X(01) VALUE "-".
001760     05  STAMP-DAY                         PIC 9(02).
001770     05  FILLER                            PIC X(01) VALUE " ".
001780     05  STAMP-HOUR                        PIC 9(02).
001790     05  FILLER                            PIC X(01) VALUE ":".
001800     05  STAMP-MINUTE                      PIC 9(02).
001810     05  FILLER                            PIC X(20).
001820*
001830*    CHECKSUM-STYLE PIN HASH -- NOT A REAL DIGEST, JUST A FOLD OF
001840*    THE PIN DIGITS AND A SHOP CONSTANT INTO A 64-BYTE HEX-LOOKING
001850*    FIELD, SO THE RAW PIN IS NEVER THE THING COMPARED OR STORED.
001860*
001870 01  HASH-WORK.
001880     05  HASH-ACCUM                        PIC 9(18) COMP-3.
001890     05  HASH-DIGIT                        PIC 9(01).
001900     05  HASH-SUB                          PIC 9(02) COMP.
001910     05  HASH-HEX                          PIC X(64).
001915     05  FILLER                            PIC X(04).
001920*
001930*    RESULT GROUP PASSED TO EACH DISPATCHED SUBPROGRAM -- KEPT
001940*    SEPARATE FROM THIS PROGRAM'S OWN FILE-STATUS FIELDS BELOW.
001950*
001960 01  CALL-RESULT.
001965     05  CALL-RESULT-CODE                  PIC X(01).
001970         88  CALL-OK                       VALUE "S".
001980         88  CALL-FAILED                   VALUE "F".
001990     05  FILLER                            PIC X(03).
002000*
002010 01  MISC-SWITCHES.
002020     05  EOF-SWITCH                        PIC X(01) VALUE "N".
002030         88  END-OF-TXN-FILE               VALUE "Y".
002040     05  LOGIN-OK-SWITCH                   PIC X(01) VALUE "N".
002050         88  LOGIN-VERIFIED                VALUE "Y".
002055     05  FILLER                            PIC X(04).
002060*
002070 01  FILE-STATUS-FIELDS.
002080     05  TXN-STATUS                        PIC X(02).
002090     05  USER-STATUS                       PIC X(02).
002100     05  USER-OUT-STATUS                   PIC X(02).
002110     05  POINTS-LOG-STATUS                 PIC X(02).
002120     05  FILLER                            PIC X(10).
002130*
002140 01  RUN-COUNTERS.
002150     05  TXN-READ-COUNT                    PIC 9(07) COMP.
002160     05  LOGIN-OK-COUNT                    PIC 9(07) COMP.
002170     05  LOGIN-FAIL-COUNT                  PIC 9(07) COMP.
002180     05  FILLER                            PIC X(08).
002190*
002200 PROCEDURE DIVISION.
002210 0100-MAIN.
002220     PERFORM 0110-LOAD-USER-TABLE THRU 0110-EXIT.
002230     PERFORM 0120-OPEN-FILES THRU 0120-EXIT.
002240*
002250 0130-READ-LOOP.
002260     PERFORM 0140-READ-TXN THRU 0140-EXIT.
002270     IF END-OF-TXN-FILE
002280         GO TO 0950-WRAP-UP.
002290     PERFORM 0200-DISPATCH THRU 0200-EXIT.
002300     GO TO 0130-READ-LOOP.
002310*
002320 0110-LOAD-USER-TABLE.
002330     MOVE 0 TO USER-COUNT.
002340     OPEN INPUT USER-FILE.
002350     IF USER-STATUS NOT = "00"
002360         GO TO 0110-EXIT.
002370 0115-READ-USER.
002380     READ USER-FILE
002390         AT END GO TO 0118-CLOSE-USERS.
002400     ADD 1 TO USER-COUNT.
002410     MOVE FD-USER-LINE TO USER-LINE.
002420     PERFORM 0116-PARSE-USER THRU 0116-EXIT.
002430     GO TO 0115-READ-USER.
002440 0116-PARSE-USER.
002450     UNSTRING USER-LINE DELIMITED BY ","
002460         INTO ACCOUNT-NAME (USER-COUNT)
002470              ACCOUNT-PIN-HASH (USER-COUNT)
002480              ACCOUNT-MOBILE (USER-COUNT)
002490              BALANCE
002500              POINTS
002510              TOTAL-TRANSACTED
002520              ACCOUNT-RANK (USER-COUNT)
002530              FAILED-ATTEMPTS
002540              LOCK-END-EPOCH-MS.
002550     MOVE BALANCE TO ACCOUNT-BALANCE (USER-COUNT).
002560     MOVE POINTS TO ACCOUNT-POINTS (USER-COUNT).
002570     MOVE TOTAL-TRANSACTED
002580         TO ACCOUNT-TOTAL (USER-COUNT).
002590     MOVE FAILED-ATTEMPTS
002600         TO ACCOUNT-FAILED-ATTEMPTS (USER-COUNT).
002610     MOVE LOCK-END-EPOCH-MS
002620         TO ACCOUNT-LOCK-END (USER-COUNT).
002630 0116-EXIT.
002640     EXIT.
002650 0118-CLOSE-USERS.
002660     CLOSE USER-FILE.
002670 0110-EXIT.
002680     EXIT.
002690*
002700 0120-OPEN-FILES.
002710     OPEN INPUT WALLET-TXN-FILE.
002720     IF TXN-STATUS NOT = "00"
002730         DISPLAY "WALDRIVR -- CANNOT OPEN WALLET-TXN-FILE"
002740         GO TO 0950-WRAP-UP.
002750     OPEN EXTEND POINTS-LOG-FILE.
002760 0120-EXIT.
002770     EXIT.
002780*
002790 0140-READ-TXN.
002800     READ WALLET-TXN-FILE
002810         AT END
002820             SET END-OF-TXN-FILE TO TRUE
002830             GO TO 0140-EXIT.
002840     ADD 1 TO TXN-READ-COUNT.
002850     UNSTRING FD-TXN-LINE DELIMITED BY ","
002860         INTO TXN-TYPE
002870              TXN-USERNAME
002880              TXN-PIN
002890              TXN-MOBILE
002900              TXN-AMOUNT-TEXT
002910              TXN-OTHER-PARTY
002920              TXN-VOUCHER-CODE
002930              TXN-POINTS-TEXT.
002940     MOVE TXN-AMOUNT-TEXT TO TXN-AMOUNT.
002950     MOVE TXN-POINTS-TEXT TO TXN-POINTS.
002960 0140-EXIT.
002970     EXIT.
002980*
002990 0200-DISPATCH.
003000     IF TXN-REGISTER
003010         PERFORM 0210-CALL-REGISTER THRU 0210-EXIT
003020         GO TO 0200-EXIT.
003030*
003040     SET LOGIN-OK-SWITCH TO "N".
003050     PERFORM 0300-VERIFY-LOGIN THRU 0300-EXIT.
003060     IF NOT LOGIN-VERIFIED
003070         GO TO 0200-EXIT.
003080*
003090     IF TXN-DEPOSIT
003100         CALL "WALDEP" USING TXN-USERNAME TXN-AMOUNT CALL-RESULT
003110     ELSE
003120     IF TXN-WITHDRAW
003130         CALL "WALWDR" USING TXN-USERNAME TXN-AMOUNT CALL-RESULT
003140     ELSE
003150     IF TXN-PAY-ONLINE
003160         CALL "WALPAY" USING TXN-USERNAME TXN-OTHER-PARTY
003170              TXN-AMOUNT CALL-RESULT
003180     ELSE
003190     IF TXN-SEND-MONEY
003200         CALL "WALXFER" USING TXN-USERNAME TXN-OTHER-PARTY
003210              TXN-AMOUNT CALL-RESULT
003220     ELSE
003230     IF TXN-REDEEM-VOUCHER
003240         CALL "WALVRED" USING TXN-USERNAME TXN-VOUCHER-CODE
003250              CALL-RESULT
003260     ELSE
003270     IF TXN-REDEEM-POINTS
003280         PERFORM 0400-REDEEM-POINTS THRU 0400-EXIT
003290     ELSE
003300         DISPLAY "WALDRIVR -- UNKNOWN TXN TYPE " TXN-TYPE
003310                 " FOR " TXN-USERNAME.
003320 0200-EXIT.
003330     EXIT.
003340*
003350 0210-CALL-REGISTER.
003360     CALL "WALREG" USING TXN-USERNAME TXN-PIN TXN-MOBILE
003370         CALL-RESULT.
003380 0210-EXIT.
003390     EXIT.
003400*
003410*    LOGIN VERIFICATION -- FIND THE USER, CHECK THE LOCK, CHECK
003420*    THE PIN.  ON FAILURE, BUMP THE FAILED-ATTEMPTS COUNTER AND,
003430*    ON THE 3RD STRIKE, SET A 15-MINUTE LOCK-END.  ON SUCCESS,
003440*    RESET BOTH COUNTERS.  EITHER WAY THE TABLE ENTRY IS
003450*    REWRITTEN TO USERS.TXT BEFORE WE MOVE ON.
003460*
003470 0300-VERIFY-LOGIN.
003480     MOVE 0 TO FOUND-SUB.
003490     PERFORM 0305-SEARCH-USER THRU 0305-EXIT
003500         VARYING USER-SUB FROM 1 BY 1
003510         UNTIL USER-SUB > USER-COUNT.
003520     IF FOUND-SUB = 0
003530         DISPLAY "WALDRIVR -- UNKNOWN USER " TXN-USERNAME
003540         GO TO 0300-EXIT.
003550*
003560     PERFORM 0510-COMPUTE-EPOCH-MINS THRU 0510-EXIT.
003570     IF ACCOUNT-LOCK-END (FOUND-SUB) > 0
003580         COMPUTE LOCK-EPOCH-MIN =
003590             ACCOUNT-LOCK-END (FOUND-SUB)
003600         IF LOCK-EPOCH-MIN > NOW-EPOCH-MIN
003610             COMPUTE MINUTES-LEFT =
003620                 LOCK-EPOCH-MIN - NOW-EPOCH-MIN
003630             IF MINUTES-LEFT < 1
003640                 MOVE 1 TO MINUTES-LEFT
003650             END-IF
003660             DISPLAY "WALDRIVR -- " TXN-USERNAME
003670                 " LOCKED, TRY AGAIN IN " MINUTES-LEFT
003680                 " MINUTE(S)"
003690             GO TO 0300-EXIT
003700         END-IF.
003710*
003720     PERFORM 0500-HASH-PIN THRU 0500-EXIT.
003730     IF HASH-HEX = ACCOUNT-PIN-HASH (FOUND-SUB)
003740         MOVE 0 TO ACCOUNT-FAILED-ATTEMPTS (FOUND-SUB)
003750         MOVE 0 TO ACCOUNT-LOCK-END (FOUND-SUB)
003760         ADD 1 TO LOGIN-OK-COUNT
003770         SET LOGIN-VERIFIED TO TRUE
003780     ELSE
003790         ADD 1 TO ACCOUNT-FAILED-ATTEMPTS (FOUND-SUB)
003800         ADD 1 TO LOGIN-FAIL-COUNT
003810         IF ACCOUNT-FAILED-ATTEMPTS (FOUND-SUB) >= 3
003820             COMPUTE ACCOUNT-LOCK-END (FOUND-SUB) =
003830                 NOW-EPOCH-MIN + 15
003840         END-IF
003850         DISPLAY "WALDRIVR -- BAD PIN FOR " TXN-USERNAME.
003860*
003870     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
003880 0300-EXIT.
003890     EXIT.
003895*
003896 0305-SEARCH-USER.
003897     IF ACCOUNT-NAME (USER-SUB) = TXN-USERNAME
003898         MOVE USER-SUB TO FOUND-SUB.
003899 0305-EXIT.
003900     EXIT.
003905*
003910*    REDEEM POINTS -- 1 POINT = PHP 1.00, NO SEPARATE SUBPROGRAM
003920*    (A SINGLE-FIELD DEBIT/CREDIT DOES NOT WARRANT ONE).
003930*
003940 0400-REDEEM-POINTS.
003950     IF TXN-POINTS NOT > 0
003960         DISPLAY "WALDRIVR -- REDEEM-POINTS REJECTED, ZERO"
003970         GO TO 0400-EXIT.
003980     IF TXN-POINTS > ACCOUNT-POINTS (FOUND-SUB)
003990         DISPLAY "WALDRIVR -- REDEEM-POINTS REJECTED, " TXN-USERNAME
004000             " HOLDS FEWER POINTS THAN REQUESTED"
004010         GO TO 0400-EXIT.
004020*
004030     SUBTRACT TXN-POINTS FROM ACCOUNT-POINTS (FOUND-SUB).
004040     ADD TXN-POINTS TO ACCOUNT-BALANCE (FOUND-SUB).
004050     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
004060*
004070     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-WORK.
004080     PERFORM 0520-BUILD-STAMP THRU 0520-EXIT.
004090     STRING STAMP-TEXT DELIMITED BY SIZE
004100         "," DELIMITED BY SIZE
004110         TXN-USERNAME DELIMITED BY SIZE
004120         ",redeemed," DELIMITED BY SIZE
004130         TXN-POINTS DELIMITED BY SIZE
004140         ",points redeemed for cash" DELIMITED BY SIZE
004150         INTO FD-POINTS-LOG-LINE.
004160     WRITE FD-POINTS-LOG-LINE.
004170 0400-EXIT.
004180     EXIT.
004190*
004200*    CHECKSUM-STYLE PIN HASH (SEE BANNER).
004210*
004220 0500-HASH-PIN.
004230     MOVE 0 TO HASH-ACCUM.
004240     PERFORM 0505-FOLD-DIGIT THRU 0505-EXIT
004241         VARYING HASH-SUB FROM 1 BY 1 UNTIL HASH-SUB > 4.
004290     MOVE SPACES TO HASH-HEX.
004300     STRING "WALPIN" DELIMITED BY SIZE
004310         HASH-ACCUM DELIMITED BY SIZE
004320         "END" DELIMITED BY SIZE
004330         INTO HASH-HEX.
004340 0500-EXIT.
004350     EXIT.
004351*
004352 0505-FOLD-DIGIT.
004353     MOVE TXN-PIN (HASH-SUB:1) TO HASH-DIGIT.
004354     COMPUTE HASH-ACCUM =
004355         (HASH-ACCUM * 31) + HASH-DIGIT + 7.
004356 0505-EXIT.
004357     EXIT.
004360*
004370*    "EPOCH-LIKE" MINUTE COUNT -- JULIAN DAY NUMBER TIMES 1440
004380*    PLUS MINUTE-OF-DAY.  GOOD ENOUGH TO COMPARE TWO CLOCK
004390*    READINGS TAKEN ON THIS SAME MACHINE; NOT A TRUE UNIX EPOCH.
004400*
004410 0510-COMPUTE-EPOCH-MINS.
004420     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-WORK.
004430     MOVE DATE-YEAR TO JULIAN-YEAR.
004440     MOVE DATE-MONTH TO JULIAN-MONTH.
004450     MOVE DATE-DAY TO JULIAN-DAY.
004460     MOVE DATE-HOUR TO JULIAN-HOUR.
004470     MOVE DATE-MINUTE TO JULIAN-MINUTE.
004480     PERFORM 0515-JULIAN-DAY-NUMBER THRU 0515-EXIT.
004490     COMPUTE NOW-EPOCH-MIN =
004500         (JULIAN-DAY-NUMBER * 1440) + (JULIAN-HOUR * 60) + JULIAN-MINUTE.
004510 0510-EXIT.
004520     EXIT.
004530*
004540 0515-JULIAN-DAY-NUMBER.
004550     COMPUTE JULIAN-CENTURY-PART =
004560         (JULIAN-MONTH - 14) / 12.
004570     COMPUTE JULIAN-YEAR-PART = JULIAN-YEAR + 4900 + JULIAN-CENTURY-PART.
004580     COMPUTE JULIAN-DAY-NUMBER ROUNDED =
004590         (1461 * JULIAN-YEAR-PART) / 4
004600         + (367 * (JULIAN-MONTH - 2 - 12 * JULIAN-CENTURY-PART)) / 12
004610         - (3 * ((JULIAN-YEAR-PART + 100) / 100)) / 4
004620         + JULIAN-DAY - 32075.
004630 0515-EXIT.
004640     EXIT.
004650*
004660 0520-BUILD-STAMP.
004670     MOVE DATE-YEAR TO STAMP-YEAR.
004680     MOVE DATE-MONTH TO STAMP-MONTH.
004690     MOVE DATE-DAY TO STAMP-DAY.
004700     MOVE DATE-HOUR TO STAMP-HOUR.
004710     MOVE DATE-MINUTE TO STAMP-MINUTE.
004720 0520-EXIT.
004730     EXIT.
004740*
004750*    REWRITE THE WHOLE USER TABLE BACK OUT TO USERS.TXT.
004760*
004770 0900-REWRITE-USERS.
004780     OPEN OUTPUT USER-OUT-FILE.
004790     PERFORM 0910-REWRITE-ONE THRU 0910-EXIT
004791         VARYING USER-SUB FROM 1 BY 1
004792         UNTIL USER-SUB > USER-COUNT.
004793     CLOSE USER-OUT-FILE.
004794 0900-EXIT.
004795     EXIT.
004796*
004797 0910-REWRITE-ONE.
004810     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
004820     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
004830     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
004840     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
004850     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
004860     MOVE ACCOUNT-TOTAL (USER-SUB)
004870         TO TOTAL-TRANSACTED.
004880     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
004890     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB)
004900         TO FAILED-ATTEMPTS.
004910     MOVE ACCOUNT-LOCK-END (USER-SUB)
004920         TO LOCK-END-EPOCH-MS.
004930     STRING USERNAME DELIMITED BY SIZE
004940         "," DELIMITED BY SIZE
004950         PIN-HASH DELIMITED BY SIZE
004960         "," DELIMITED BY SIZE
004970         MOBILE-NUMBER DELIMITED BY SIZE
004980         "," DELIMITED BY SIZE
004990         BALANCE DELIMITED BY SIZE
005000         "," DELIMITED BY SIZE
005010         POINTS DELIMITED BY SIZE
005020         "," DELIMITED BY SIZE
005030         TOTAL-TRANSACTED DELIMITED BY SIZE
005040         "," DELIMITED BY SIZE
005050         RANK DELIMITED BY SIZE
005060         "," DELIMITED BY SIZE
005070         FAILED-ATTEMPTS DELIMITED BY SIZE
005080         "," DELIMITED BY SIZE
005090         LOCK-END-EPOCH-MS DELIMITED BY SIZE
005100         INTO FD-USER-OUT-LINE.
005110     WRITE FD-USER-OUT-LINE.
005120 0910-EXIT.
005130     EXIT.
005160*
005170 0950-WRAP-UP.
005180     CLOSE WALLET-TXN-FILE.
005190     CLOSE POINTS-LOG-FILE.
005200     DISPLAY "WALDRIVR -- TXN READ " TXN-READ-COUNT
005210         " LOGIN-OK " LOGIN-OK-COUNT
005220         " LOGIN-FAIL " LOGIN-FAIL-COUNT.
005230     STOP RUN.
