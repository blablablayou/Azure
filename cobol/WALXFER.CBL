000010***************************************************************
000020*                                                              *
000030*   WALXFER  --  WALLET SEND-MONEY-TO-USER POSTING             *
000040*                                                              *
000050*   DEBITS THE SENDING USER AND CREDITS THE RECEIVING USER BY   *
000060*   THE SAME AMOUNT, NO FEE.  REJECTS AN UNKNOWN RECIPIENT, A   *
000070*   SELF-SEND, A ZERO/NEGATIVE AMOUNT, AN AMOUNT OVER THE       *
000080*   SENDER'S PER-RANK SEND CEILING, OR AN AMOUNT OVER THE       *
000090*   SENDER'S BALANCE.  ONE TRANSACTION LINE IS LOGGED FOR EACH  *
000100*   PARTY.                                                     *
000110*                                                              *
000120*   ADAPTED FROM THE OLD SCHEDULED-TRANSFER-ORDER PROGRAM --    *
000130*   THAT PROGRAM ALREADY POSTED A DEBIT ON ONE ACCOUNT AND A    *
000140*   CREDIT ON ANOTHER; THIS VERSION DOES IT IMMEDIATELY RATHER  *
000150*   THAN ON A FUTURE SCHEDULED DATE.                            *
000160*                                                              *
000170*   MAINTENANCE.                                               *
000180*   DATE     BY   TICKET    DESCRIPTION                        *
000190*   -------- ---- --------- ----------------------------------*
000200*   03/14/91 RFM  WAL-0001  ORIGINAL TRANSFER-ORDER POSTING.    *
000210*   09/02/93 CQV  WAL-0044  CONVERTED FROM SCHEDULED TO         *
000220*                           IMMEDIATE SEND-TO-USER POSTING.     *
000230*   06/20/96 RFM  WAL-0091  ADDED SELF-SEND AND UNKNOWN-        *
000240*                           RECIPIENT REJECTS.                  *
000250*   11/03/98 JLM  WAL-0130  Y2K -- CONFIRMED NO 2-DIGIT-YEAR    *
000260*                           FIELDS TOUCHED BY THIS PROGRAM.     *
000270***************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.  WALXFER.
000300 AUTHOR.      C Q VILLANUEVA.
000310 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000320 DATE-WRITTEN. 03/14/91.
000330 DATE-COMPILED.
000340 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000350*
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS NUMERIC-CLASS IS "0123456789"
000410     UPSI-0 IS TRACE-SWITCH.
000420*
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT USER-FILE ASSIGN TO USERFILE
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS USER-STATUS.
000480     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS USER-OUT-STATUS.
000510     SELECT TRANS-LOG-FILE ASSIGN TO TRANSFIL
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS TRANS-STATUS.
000540*
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  USER-FILE
000580     LABEL RECORD STANDARD.
000590 01  FD-USER-LINE                          PIC X(176).
000600*
000610 FD  USER-OUT-FILE
000620     LABEL RECORD STANDARD.
000630 01  FD-USER-OUT-LINE                      PIC X(176).
000640*
000650 FD  TRANS-LOG-FILE
000660     LABEL RECORD STANDARD.
000670 01  FD-TRANS-LOG-LINE                     PIC X(120).
000680*
000690 WORKING-STORAGE SECTION.
000700     COPY WALUSR.
000710*
000720 01  USER-TABLE-CTL.
000730     05  USER-COUNT                        PIC 9(04) COMP.
000740     05  USER-SUB                          PIC 9(04) COMP.
000750     05  SENDER-SUB                        PIC 9(04) COMP.
000760     05  RECIP-SUB                         PIC 9(04) COMP.
000770     05  FILLER                            PIC X(06).
000780 01  USER-TABLE.
000790     05  USER-ENTRY OCCURS 2000 TIMES
000800             DEPENDING ON USER-COUNT.
000810         10  ACCOUNT-NAME                  PIC X(20).
000820         10  ACCOUNT-PIN-HASH              PIC X(64).
000830         10  ACCOUNT-MOBILE                PIC X(15).
000840         10  ACCOUNT-BALANCE               PIC S9(9)V99.
000850         10  ACCOUNT-POINTS                PIC 9(07).
000860         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
000870         10  ACCOUNT-RANK                  PIC X(08).
000880         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
000890         10  ACCOUNT-LOCK-END              PIC 9(15).
000900         10  FILLER                        PIC X(05).
000910*
000920 01  SEND-CEILING                          PIC S9(9)V99.
000930*
000940 01  CURRENT-DATE-WORK.
000950     05  CD-YEAR                           PIC 9(04).
000960     05  CD-MONTH                          PIC 9(02).
000970     05  CD-DAY                            PIC 9(02).
000980     05  CD-HOUR                           PIC 9(02).
000990     05  CD-MINUTE                         PIC 9(02).
001000     05  FILLER                            PIC X(14).
001010*
001020 01  STAMP-TEXT.
001030     05  STAMP-YEAR                        PIC 9(04).
001040     05  FILLER                            PIC X(01) VALUE "-".
001050     05  STAMP-MONTH                       PIC 9(02).
001060     05  FILLER                            PIC X(01) VALUE "-".
001070     05  STAMP-DAY                         PIC 9(02).
001080     05  FILLER                            PIC X(01) VALUE " ".
001090     05  STAMP-HOUR                        PIC 9(02).
001100     05  FILLER                            PIC X(01) VALUE ":".
001110     05  STAMP-MINUTE                      PIC 9(02).
001120     05  FILLER                            PIC X(20).
001130*
001140 01  FILE-STATUS-FIELDS.
001150     05  USER-STATUS                       PIC X(02).
001160     05  USER-OUT-STATUS                   PIC X(02).
001170     05  TRANS-STATUS                      PIC X(02).
001180     05  FILLER                            PIC X(10).
001190*
001200 LINKAGE SECTION.
001210 01  HOLDER                                PIC X(20).
001220 01  OTHER-PARTY                           PIC X(20).
001230 01  AMOUNT                                PIC S9(9)V99.
001240 01  OUTCOME-AREA.
001250     05  OUTCOME-CODE                      PIC X(01).
001260         88  OUTCOME-OK                    VALUE "S".
001270         88  OUTCOME-FAILED                VALUE "F".
001280     05  FILLER                            PIC X(03).
001290*
001300 PROCEDURE DIVISION USING HOLDER OTHER-PARTY
001310         AMOUNT OUTCOME-AREA.
001320 0100-MAIN.
001330     SET OUTCOME-FAILED TO TRUE.
001340     IF HOLDER = OTHER-PARTY
001350         DISPLAY "WALXFER -- REJECTED, SELF-SEND " HOLDER
001360         GO TO 0190-END.
001370     IF AMOUNT NOT > 0
001380         DISPLAY "WALXFER -- REJECTED, AMOUNT NOT POSITIVE "
001390             HOLDER
001400         GO TO 0190-END.
001410*
001420     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001430     MOVE 0 TO SENDER-SUB.
001440     MOVE 0 TO RECIP-SUB.
001450     PERFORM 0300-FIND-BOTH THRU 0300-EXIT
001460         VARYING USER-SUB FROM 1 BY 1
001470         UNTIL USER-SUB > USER-COUNT.
001480     IF SENDER-SUB = 0
001490         DISPLAY "WALXFER -- UNKNOWN SENDER " HOLDER
001500         GO TO 0190-END.
001510     IF RECIP-SUB = 0
001520         DISPLAY "WALXFER -- UNKNOWN RECIPIENT " OTHER-PARTY
001530         GO TO 0190-END.
001540*
001550     PERFORM 0400-CEILING-FOR-RANK THRU 0400-EXIT.
001560     IF AMOUNT > SEND-CEILING
001570         DISPLAY "WALXFER -- REJECTED, OVER SEND CEILING "
001580             HOLDER
001590         GO TO 0190-END.
001600     IF AMOUNT > ACCOUNT-BALANCE (SENDER-SUB)
001610         DISPLAY "WALXFER -- REJECTED, INSUFFICIENT BALANCE "
001620             HOLDER
001630         GO TO 0190-END.
001640*
001650     SUBTRACT AMOUNT FROM ACCOUNT-BALANCE (SENDER-SUB).
001660     ADD AMOUNT TO ACCOUNT-BALANCE (RECIP-SUB).
001670     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
001680     PERFORM 0920-LOG-BOTH THRU 0920-EXIT.
001690     SET OUTCOME-OK TO TRUE.
001700     DISPLAY "WALXFER -- SENT " AMOUNT " FROM " HOLDER
001710         " TO " OTHER-PARTY.
001720 0190-END.
001730     STOP RUN.
001740*
001750 0200-LOAD-USERS.
001760     MOVE 0 TO USER-COUNT.
001770     OPEN INPUT USER-FILE.
001780     IF USER-STATUS NOT = "00"
001790         GO TO 0200-EXIT.
001800 0205-READ-USER.
001810     READ USER-FILE
001820         AT END GO TO 0208-CLOSE-USERS.
001830     ADD 1 TO USER-COUNT.
001840     MOVE FD-USER-LINE TO USER-LINE.
001850     UNSTRING USER-LINE DELIMITED BY ","
001860         INTO ACCOUNT-NAME (USER-COUNT)
001870              ACCOUNT-PIN-HASH (USER-COUNT)
001880              ACCOUNT-MOBILE (USER-COUNT)
001890              ACCOUNT-BALANCE (USER-COUNT)
001900              ACCOUNT-POINTS (USER-COUNT)
001910              ACCOUNT-TOTAL (USER-COUNT)
001920              ACCOUNT-RANK (USER-COUNT)
001930              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
001940              ACCOUNT-LOCK-END (USER-COUNT).
001950     GO TO 0205-READ-USER.
001960 0208-CLOSE-USERS.
001970     CLOSE USER-FILE.
001980 0200-EXIT.
001990     EXIT.
002000*
002010 0300-FIND-BOTH.
002020     IF ACCOUNT-NAME (USER-SUB) = HOLDER
002030         MOVE USER-SUB TO SENDER-SUB.
002040     IF ACCOUNT-NAME (USER-SUB) = OTHER-PARTY
002050         MOVE USER-SUB TO RECIP-SUB.
002060 0300-EXIT.
002070     EXIT.
002080*
002090*    PER-RANK SEND CEILING -- SAME TIER TABLE AS DEPOSIT/WITHDRAW,
002100*    APPLIED INDEPENDENTLY PER SHOP CONVENTION.
002110*
002120 0400-CEILING-FOR-RANK.
002130     MOVE 50000.00 TO SEND-CEILING.
002140     IF ACCOUNT-RANK (SENDER-SUB) = "Silver  "
002150         MOVE 100000.00 TO SEND-CEILING.
002160     IF ACCOUNT-RANK (SENDER-SUB) = "Gold    "
002170         MOVE 200000.00 TO SEND-CEILING.
002180     IF ACCOUNT-RANK (SENDER-SUB) = "Platinum"
002190         MOVE 500000.00 TO SEND-CEILING.
002200 0400-EXIT.
002210     EXIT.
002220*
002230 0900-REWRITE-USERS.
002240     OPEN OUTPUT USER-OUT-FILE.
002250     PERFORM 0910-REWRITE-ONE THRU 0910-EXIT
002260         VARYING USER-SUB FROM 1 BY 1
002270         UNTIL USER-SUB > USER-COUNT.
002280     CLOSE USER-OUT-FILE.
002290 0900-EXIT.
002300     EXIT.
002310*
002320 0910-REWRITE-ONE.
002330     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
002340     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
002350     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
002360     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
002370     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
002380     MOVE ACCOUNT-TOTAL (USER-SUB)
002390         TO TOTAL-TRANSACTED.
002400     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
002410     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB) TO FAILED-ATTEMPTS.
002420     MOVE ACCOUNT-LOCK-END (USER-SUB)
002430         TO LOCK-END-EPOCH-MS.
002440     STRING USERNAME DELIMITED BY SIZE
002450         "," DELIMITED BY SIZE
002460         PIN-HASH DELIMITED BY SIZE
002470         "," DELIMITED BY SIZE
002480         MOBILE-NUMBER DELIMITED BY SIZE
002490         "," DELIMITED BY SIZE
002500         BALANCE DELIMITED BY SIZE
002510         "," DELIMITED BY SIZE
002520         POINTS DELIMITED BY SIZE
002530         "," DELIMITED BY SIZE
002540         TOTAL-TRANSACTED DELIMITED BY SIZE
002550         "," DELIMITED BY SIZE
002560         RANK DELIMITED BY SIZE
002570         "," DELIMITED BY SIZE
002580         FAILED-ATTEMPTS DELIMITED BY SIZE
002590         "," DELIMITED BY SIZE
002600         LOCK-END-EPOCH-MS DELIMITED BY SIZE
002610         INTO FD-USER-OUT-LINE.
002620     WRITE FD-USER-OUT-LINE.
002630 0910-EXIT.
002640     EXIT.
002650*
002660 0920-LOG-BOTH.
002670     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-WORK.
002680     MOVE CD-YEAR TO STAMP-YEAR.
002690     MOVE CD-MONTH TO STAMP-MONTH.
002700     MOVE CD-DAY TO STAMP-DAY.
002710     MOVE CD-HOUR TO STAMP-HOUR.
002720     MOVE CD-MINUTE TO STAMP-MINUTE.
002730     OPEN EXTEND TRANS-LOG-FILE.
002740     STRING STAMP-TEXT DELIMITED BY SIZE
002750         "," DELIMITED BY SIZE
002760         HOLDER DELIMITED BY SIZE
002770         ",Sent to " DELIMITED BY SIZE
002780         OTHER-PARTY DELIMITED BY SIZE
002790         "," DELIMITED BY SIZE
002800         AMOUNT DELIMITED BY SIZE
002810         INTO FD-TRANS-LOG-LINE.
002820     WRITE FD-TRANS-LOG-LINE.
002830     STRING STAMP-TEXT DELIMITED BY SIZE
002840         "," DELIMITED BY SIZE
002850         OTHER-PARTY DELIMITED BY SIZE
002860         ",Received from " DELIMITED BY SIZE
002870         HOLDER DELIMITED BY SIZE
002880         "," DELIMITED BY SIZE
002890         AMOUNT DELIMITED BY SIZE
002900         INTO FD-TRANS-LOG-LINE.
002910     WRITE FD-TRANS-LOG-LINE.
002920     CLOSE TRANS-LOG-FILE.
002930 0920-EXIT.
002940     EXIT.
