000010***************************************************************
000020*                                                              *
000030*   WALWDR  --  WALLET WITHDRAWAL POSTING                      *
000040*                                                              *
000050*   DEBITS A USER'S BALANCE BY THE REQUESTED AMOUNT PLUS A FLAT *
000060*   PHP 15.00 SERVICE FEE.  REJECTS A ZERO/NEGATIVE AMOUNT, AN  *
000070*   AMOUNT OVER THE CALLER'S PER-RANK WITHDRAW CEILING, OR A    *
000080*   BALANCE INSUFFICIENT FOR AMOUNT PLUS FEE.  THE TRANSACTION  *
000090*   LOG SHOWS THE AMOUNT ONLY; THE FEE IS LOGGED SEPARATELY AS  *
000100*   SYSTEM REVENUE.                                             *
000110*                                                              *
000120*   ADAPTED FROM THE OLD CASH-WITHDRAWAL PROGRAM.                *
000130*                                                              *
000140*   MAINTENANCE.                                               *
000150*   DATE     BY   TICKET    DESCRIPTION                        *
000160*   -------- ---- --------- ----------------------------------*
000170*   03/14/91 RFM  WAL-0001  ORIGINAL WITHDRAWAL POSTING.        *
000180*   09/02/93 CQV  WAL-0044  ADDED PER-RANK WITHDRAW CEILING.    *
000190*   06/20/96 RFM  WAL-0091  ADDED FLAT PHP 15 FEE AND THE       *
000200*                           SYSTEM-REVENUE LOG WRITE.           *
000210*   11/03/98 JLM  WAL-0130  Y2K -- CONFIRMED NO 2-DIGIT-YEAR    *
000220*                           FIELDS TOUCHED BY THIS PROGRAM.     *
000230***************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.  WALWDR.
000260 AUTHOR.      R F MENDIOLA.
000270 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000280 DATE-WRITTEN. 03/14/91.
000290 DATE-COMPILED.
000300 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS NUMERIC-CLASS IS "0123456789"
000370     UPSI-0 IS TRACE-SWITCH.
000380*
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT USER-FILE ASSIGN TO USERFILE
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS USER-STATUS.
000440     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS USER-OUT-STATUS.
000470     SELECT TRANS-LOG-FILE ASSIGN TO TRANSFIL
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS TRANS-STATUS.
000500     SELECT REVENUE-LOG-FILE ASSIGN TO REVNLOG
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS REVENUE-STATUS.
000530*
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  USER-FILE
000570     LABEL RECORD STANDARD.
000580 01  FD-USER-LINE                          PIC X(176).
000590*
000600 FD  USER-OUT-FILE
000610     LABEL RECORD STANDARD.
000620 01  FD-USER-OUT-LINE                      PIC X(176).
000630*
000640 FD  TRANS-LOG-FILE
000650     LABEL RECORD STANDARD.
000660 01  FD-TRANS-LOG-LINE                     PIC X(120).
000670*
000680 FD  REVENUE-LOG-FILE
000690     LABEL RECORD STANDARD.
000700 01  FD-REVENUE-LOG-LINE                   PIC X(120).
000710*
000720 WORKING-STORAGE SECTION.
000730     COPY WALUSR.
000740*
000750 01  USER-TABLE-CTL.
000760     05  USER-COUNT                        PIC 9(04) COMP.
000770     05  USER-SUB                          PIC 9(04) COMP.
000780     05  FOUND-SUB                         PIC 9(04) COMP.
000790     05  FILLER                            PIC X(08).
000800 01  USER-TABLE.
000810     05  USER-ENTRY OCCURS 2000 TIMES
000820             DEPENDING ON USER-COUNT.
000830         10  ACCOUNT-NAME                  PIC X(20).
000840         10  ACCOUNT-PIN-HASH              PIC X(64).
000850         10  ACCOUNT-MOBILE                PIC X(15).
000860         10  ACCOUNT-BALANCE               PIC S9(9)V99.
000870         10  ACCOUNT-POINTS                PIC 9(07).
000880         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
000890         10  ACCOUNT-RANK                  PIC X(08).
000900         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
000910         10  ACCOUNT-LOCK-END              PIC 9(15).
000920         10  FILLER                        PIC X(05).
000930*
000940 01  FEE-WORK.
000950     05  FLAT-FEE                          PIC S9(9)V99
000960             VALUE 15.00.
000970     05  WITHDRAW-CEILING                  PIC S9(9)V99.
000980     05  AMOUNT-PLUS-FEE                   PIC S9(9)V99.
000990     05  FILLER                            PIC X(06).
001000*
001010 01  CURRENT-DATE-WORK.
001020     05  CD-YEAR                           PIC 9(04).
001030     05  CD-MONTH                          PIC 9(02).
001040     05  CD-DAY                            PIC 9(02).
001050     05  CD-HOUR                           PIC 9(02).
001060     05  CD-MINUTE                         PIC 9(02).
001070     05  FILLER                            PIC X(14).
001080*
001090 01  STAMP-TEXT.
001100     05  STAMP-YEAR                        PIC 9(04).
001110     05  FILLER                            PIC X(01) VALUE "-".
001120     05  STAMP-MONTH                       PIC 9(02).
001130     05  FILLER                            PIC X(01) VALUE "-".
001140     05  STAMP-DAY                         PIC 9(02).
001150     05  FILLER                            PIC X(01) VALUE " ".
001160     05  STAMP-HOUR                        PIC 9(02).
001170     05  FILLER                            PIC X(01) VALUE ":".
001180     05  STAMP-MINUTE                      PIC 9(02).
001190     05  FILLER                            PIC X(20).
001200*
001210 01  FILE-STATUS-FIELDS.
001220     05  USER-STATUS                       PIC X(02).
001230     05  USER-OUT-STATUS                   PIC X(02).
001240     05  TRANS-STATUS                      PIC X(02).
001250     05  REVENUE-STATUS                    PIC X(02).
001260     05  FILLER                            PIC X(08).
001270*
001280 LINKAGE SECTION.
001290 01  HOLDER                                PIC X(20).
001300 01  AMOUNT                                PIC S9(9)V99.
001310 01  OUTCOME-AREA.
001320     05  OUTCOME-CODE                      PIC X(01).
001330         88  OUTCOME-OK                    VALUE "S".
001340         88  OUTCOME-FAILED                VALUE "F".
001350     05  FILLER                            PIC X(03).
001360*
001370 PROCEDURE DIVISION USING HOLDER AMOUNT OUTCOME-AREA.
001380 0100-MAIN.
001390     SET OUTCOME-FAILED TO TRUE.
001400     IF AMOUNT NOT > 0
001410         DISPLAY "WALWDR -- REJECTED, AMOUNT NOT POSITIVE "
001420             HOLDER
001430         GO TO 0190-END.
001440*
001450     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001460     MOVE 0 TO FOUND-SUB.
001470     PERFORM 0300-FIND-USER THRU 0300-EXIT
001480         VARYING USER-SUB FROM 1 BY 1
001490         UNTIL USER-SUB > USER-COUNT.
001500     IF FOUND-SUB = 0
001510         DISPLAY "WALWDR -- UNKNOWN USER " HOLDER
001520         GO TO 0190-END.
001530*
001540     PERFORM 0400-CEILING-FOR-RANK THRU 0400-EXIT.
001550     IF AMOUNT > WITHDRAW-CEILING
001560         DISPLAY "WALWDR -- REJECTED, OVER WITHDRAW CEILING "
001570             HOLDER
001580         GO TO 0190-END.
001590*
001600     COMPUTE AMOUNT-PLUS-FEE = AMOUNT + FLAT-FEE.
001610     IF AMOUNT-PLUS-FEE > ACCOUNT-BALANCE (FOUND-SUB)
001620         DISPLAY "WALWDR -- REJECTED, INSUFFICIENT BALANCE "
001630             HOLDER
001640         GO TO 0190-END.
001650*
001660     SUBTRACT AMOUNT-PLUS-FEE FROM ACCOUNT-BALANCE (FOUND-SUB).
001670     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
001680     PERFORM 0920-LOG-TRANSACTION THRU 0920-EXIT.
001690     PERFORM 0930-LOG-REVENUE THRU 0930-EXIT.
001700     SET OUTCOME-OK TO TRUE.
001710     DISPLAY "WALWDR -- POSTED " AMOUNT " FOR " HOLDER.
001720 0190-END.
001730     STOP RUN.
001740*
001750 0200-LOAD-USERS.
001760     MOVE 0 TO USER-COUNT.
001770     OPEN INPUT USER-FILE.
001780     IF USER-STATUS NOT = "00"
001790         GO TO 0200-EXIT.
001800 0205-READ-USER.
001810     READ USER-FILE
001820         AT END GO TO 0208-CLOSE-USERS.
001830     ADD 1 TO USER-COUNT.
001840     MOVE FD-USER-LINE TO USER-LINE.
001850     UNSTRING USER-LINE DELIMITED BY ","
001860         INTO ACCOUNT-NAME (USER-COUNT)
001870              ACCOUNT-PIN-HASH (USER-COUNT)
001880              ACCOUNT-MOBILE (USER-COUNT)
001890              ACCOUNT-BALANCE (USER-COUNT)
001900              ACCOUNT-POINTS (USER-COUNT)
001910              ACCOUNT-TOTAL (USER-COUNT)
001920              ACCOUNT-RANK (USER-COUNT)
001930              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
001940              ACCOUNT-LOCK-END (USER-COUNT).
001950     GO TO 0205-READ-USER.
001960 0208-CLOSE-USERS.
001970     CLOSE USER-FILE.
001980 0200-EXIT.
001990     EXIT.
002000*
002010 0300-FIND-USER.
002020     IF ACCOUNT-NAME (USER-SUB) = HOLDER
002030         MOVE USER-SUB TO FOUND-SUB.
002040 0300-EXIT.
002050     EXIT.
002060*
002070*    PER-RANK WITHDRAW CEILING -- SAME TIER TABLE AS DEPOSIT,
002080*    APPLIED INDEPENDENTLY PER SHOP CONVENTION.
002090*
002100 0400-CEILING-FOR-RANK.
002110     MOVE 50000.00 TO WITHDRAW-CEILING.
002120     IF ACCOUNT-RANK (FOUND-SUB) = "Silver  "
002130         MOVE 100000.00 TO WITHDRAW-CEILING.
002140     IF ACCOUNT-RANK (FOUND-SUB) = "Gold    "
002150         MOVE 200000.00 TO WITHDRAW-CEILING.
002160     IF ACCOUNT-RANK (FOUND-SUB) = "Platinum"
002170         MOVE 500000.00 TO WITHDRAW-CEILING.
002180 0400-EXIT.
002190     EXIT.
002200*
002210 0900-REWRITE-USERS.
002220     OPEN OUTPUT USER-OUT-FILE.
002230     PERFORM 0910-REWRITE-ONE THRU 0910-EXIT
002240         VARYING USER-SUB FROM 1 BY 1
002250         UNTIL USER-SUB > USER-COUNT.
002260     CLOSE USER-OUT-FILE.
002270 0900-EXIT.
002280     EXIT.
002290*
002300 0910-REWRITE-ONE.
002310     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
002320     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
002330     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
002340     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
002350     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
002360     MOVE ACCOUNT-TOTAL (USER-SUB)
002370         TO TOTAL-TRANSACTED.
002380     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
002390     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB) TO FAILED-ATTEMPTS.
002400     MOVE ACCOUNT-LOCK-END (USER-SUB)
002410         TO LOCK-END-EPOCH-MS.
002420     STRING USERNAME DELIMITED BY SIZE
002430         "," DELIMITED BY SIZE
002440         PIN-HASH DELIMITED BY SIZE
002450         "," DELIMITED BY SIZE
002460         MOBILE-NUMBER DELIMITED BY SIZE
002470         "," DELIMITED BY SIZE
002480         BALANCE DELIMITED BY SIZE
002490         "," DELIMITED BY SIZE
002500         POINTS DELIMITED BY SIZE
002510         "," DELIMITED BY SIZE
002520         TOTAL-TRANSACTED DELIMITED BY SIZE
002530         "," DELIMITED BY SIZE
002540         RANK DELIMITED BY SIZE
002550         "," DELIMITED BY SIZE
002560         FAILED-ATTEMPTS DELIMITED BY SIZE
002570         "," DELIMITED BY SIZE
002580         LOCK-END-EPOCH-MS DELIMITED BY SIZE
002590         INTO FD-USER-OUT-LINE.
002600     WRITE FD-USER-OUT-LINE.
002610 0910-EXIT.
002620     EXIT.
002630*
002640 0915-BUILD-STAMP.
002650     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-WORK.
002660     MOVE CD-YEAR TO STAMP-YEAR.
002670     MOVE CD-MONTH TO STAMP-MONTH.
002680     MOVE CD-DAY TO STAMP-DAY.
002690     MOVE CD-HOUR TO STAMP-HOUR.
002700     MOVE CD-MINUTE TO STAMP-MINUTE.
002710 0915-EXIT.
002720     EXIT.
002730*
002740 0920-LOG-TRANSACTION.
002750     PERFORM 0915-BUILD-STAMP THRU 0915-EXIT.
002760     OPEN EXTEND TRANS-LOG-FILE.
002770     STRING STAMP-TEXT DELIMITED BY SIZE
002780         "," DELIMITED BY SIZE
002790         HOLDER DELIMITED BY SIZE
002800         ",Withdraw," DELIMITED BY SIZE
002810         AMOUNT DELIMITED BY SIZE
002820         INTO FD-TRANS-LOG-LINE.
002830     WRITE FD-TRANS-LOG-LINE.
002840     CLOSE TRANS-LOG-FILE.
002850 0920-EXIT.
002860     EXIT.
002870*
002880 0930-LOG-REVENUE.
002890     OPEN EXTEND REVENUE-LOG-FILE.
002900     STRING STAMP-TEXT DELIMITED BY SIZE
002910         "," DELIMITED BY SIZE
002920         FLAT-FEE DELIMITED BY SIZE
002930         INTO FD-REVENUE-LOG-LINE.
002940     WRITE FD-REVENUE-LOG-LINE.
002950     CLOSE REVENUE-LOG-FILE.
002960 0930-EXIT.
002970     EXIT.
