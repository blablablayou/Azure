000010***************************************************************
000020*                                                              *
000030*   WALVRED  --  WALLET VOUCHER REDEMPTION                     *
000040*                                                              *
000050*   SCANS VOUCHERS.TXT FOR A LINE MATCHING THE CALLER'S         *
000060*   USERNAME AND VOUCHER CODE.  IF THE MATCHED VOUCHER HAS      *
000070*   EXPIRED, THE REDEMPTION IS REJECTED BUT THE LINE IS LEFT    *
000080*   IN PLACE.  IF MATCHED AND STILL GOOD, THE VOUCHER VALUE IS  *
000090*   CREDITED TO THE USER'S BALANCE, THE REDEMPTION IS LOGGED TO *
000100*   VOUCHER_LOG.TXT, AND THE MATCHED LINE IS DROPPED WHEN       *
000110*   VOUCHERS.TXT IS REWRITTEN.  ALL OTHER LINES CARRY FORWARD   *
000120*   IN THEIR ORIGINAL ORDER.                                   *
000130*                                                              *
000140*   ADAPTED FROM THE OLD COUPON-REDEMPTION PROGRAM -- THAT      *
000150*   PROGRAM ALREADY SCANNED A FLAT COUPON FILE FOR A MATCHING   *
000160*   TICKET NUMBER AND DROPPED THE LINE ON REDEMPTION.           *
000170*                                                              *
000180*   MAINTENANCE.                                               *
000190*   DATE     BY   TICKET    DESCRIPTION                        *
000200*   -------- ---- --------- ----------------------------------*
000210*   05/17/95 RFM  WAL-0075  ORIGINAL COUPON-REDEMPTION SCAN.    *
000220*   09/11/96 CQV  WAL-0098  REPURPOSED FOR WALLET VOUCHER       *
000230*                           REDEMPTION AGAINST USERS.TXT.       *
000240*   11/03/98 JLM  WAL-0130  Y2K -- EXPIRY COMPARE CONFIRMED     *
000250*                           4-DIGIT-YEAR, NO WINDOWING NEEDED.  *
000260***************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.  WALVRED.
000290 AUTHOR.      R F MENDIOLA.
000300 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000310 DATE-WRITTEN. 05/17/95.
000320 DATE-COMPILED.
000330 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000340*
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS NUMERIC-CLASS IS "0123456789"
000400     UPSI-0 IS TRACE-SWITCH.
000410*
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT USER-FILE ASSIGN TO USERFILE
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS USER-STATUS.
000470     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS USER-OUT-STATUS.
000500     SELECT VOUCHER-FILE ASSIGN TO VCHRFILE
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS VOUCHER-STATUS.
000530     SELECT VOUCHER-OUT-FILE ASSIGN TO VCHROUT
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS VOUCHER-OUT-STATUS.
000560     SELECT VOUCHER-LOG-FILE ASSIGN TO VCHRLOG
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS VOUCHER-LOG-STATUS.
000590*
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  USER-FILE
000630     LABEL RECORD STANDARD.
000640 01  FD-USER-LINE                          PIC X(176).
000650*
000660 FD  USER-OUT-FILE
000670     LABEL RECORD STANDARD.
000680 01  FD-USER-OUT-LINE                      PIC X(176).
000690*
000700 FD  VOUCHER-FILE
000710     LABEL RECORD STANDARD.
000720 01  FD-VOUCHER-LINE                       PIC X(60).
000730*
000740 FD  VOUCHER-OUT-FILE
000750     LABEL RECORD STANDARD.
000760 01  FD-VOUCHER-OUT-LINE                   PIC X(60).
000770*
000780 FD  VOUCHER-LOG-FILE
000790     LABEL RECORD STANDARD.
000800 01  FD-VOUCHER-LOG-LINE                   PIC X(120).
000810*
000820 WORKING-STORAGE SECTION.
000830     COPY WALUSR.
000840     COPY WALVCH.
000850*
000860 01  USER-TABLE-CTL.
000870     05  USER-COUNT                        PIC 9(04) COMP.
000880     05  USER-SUB                          PIC 9(04) COMP.
000890     05  REDEEM-SUB                        PIC 9(04) COMP.
000900     05  FILLER                            PIC X(08).
000910 01  USER-TABLE.
000920     05  USER-ENTRY OCCURS 2000 TIMES
000930             DEPENDING ON USER-COUNT.
000940         10  ACCOUNT-NAME                  PIC X(20).
000950         10  ACCOUNT-PIN-HASH              PIC X(64).
000960         10  ACCOUNT-MOBILE                PIC X(15).
000970         10  ACCOUNT-BALANCE               PIC S9(9)V99.
000980         10  ACCOUNT-POINTS                PIC 9(07).
000990         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
001000         10  ACCOUNT-RANK                  PIC X(08).
001010         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
001020         10  ACCOUNT-LOCK-END              PIC 9(15).
001030         10  FILLER                        PIC X(05).
001040*
001050 01  MATCH-SWITCHES.
001060     05  MATCH-FOUND-SW                    PIC X(01) VALUE "N".
001070         88  MATCH-FOUND                   VALUE "Y".
001080     05  EXPIRED-SW                        PIC X(01) VALUE "N".
001090         88  VOUCHER-IS-EXPIRED            VALUE "Y".
001100     05  FILLER                            PIC X(08).
001110*
001120 01  TODAY-WORK.
001130     05  TODAY-YEAR                        PIC 9(04).
001140     05  TODAY-MONTH                       PIC 9(02).
001150     05  TODAY-DAY                         PIC 9(02).
001160     05  TODAY-HOUR                        PIC 9(02).
001170     05  TODAY-MINUTE                      PIC 9(02).
001180     05  FILLER                            PIC X(14).
001190*
001200 01  TODAY-COMPACT.
001210     05  TODAY-COMPACT-YEAR                PIC 9(04).
001220     05  TODAY-COMPACT-MONTH               PIC 9(02).
001230     05  TODAY-COMPACT-DAY                 PIC 9(02).
001240*
001250 01  STAMP-TEXT.
001260     05  STAMP-YEAR                        PIC 9(04).
001270     05  FILLER                            PIC X(01) VALUE "-".
001280     05  STAMP-MONTH                       PIC 9(02).
001290     05  FILLER                            PIC X(01) VALUE "-".
001300     05  STAMP-DAY                         PIC 9(02).
001310     05  FILLER                            PIC X(01) VALUE " ".
001320     05  STAMP-HOUR                        PIC 9(02).
001330     05  FILLER                            PIC X(01) VALUE ":".
001340     05  STAMP-MINUTE                      PIC 9(02).
001350     05  FILLER                            PIC X(20).
001360*
001370 01  FILE-STATUS-FIELDS.
001380     05  USER-STATUS                       PIC X(02).
001390     05  USER-OUT-STATUS                   PIC X(02).
001400     05  VOUCHER-STATUS                    PIC X(02).
001410     05  VOUCHER-OUT-STATUS                PIC X(02).
001420     05  VOUCHER-LOG-STATUS                PIC X(02).
001430     05  FILLER                            PIC X(06).
001440*
001450 LINKAGE SECTION.
001460 01  HOLDER                                PIC X(20).
001470 01  REDEEM-CODE                           PIC X(10).
001480 01  OUTCOME-AREA.
001490     05  OUTCOME-CODE                      PIC X(01).
001500         88  OUTCOME-OK                    VALUE "S".
001510         88  OUTCOME-FAILED                VALUE "F".
001520     05  FILLER                            PIC X(03).
001530*
001540 PROCEDURE DIVISION USING HOLDER REDEEM-CODE OUTCOME-AREA.
001550 0100-MAIN.
001560     SET OUTCOME-FAILED TO TRUE.
001570     MOVE FUNCTION CURRENT-DATE TO TODAY-WORK.
001580     MOVE TODAY-YEAR TO TODAY-COMPACT-YEAR.
001590     MOVE TODAY-MONTH TO TODAY-COMPACT-MONTH.
001600     MOVE TODAY-DAY TO TODAY-COMPACT-DAY.
001610*
001620     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001630     MOVE 0 TO REDEEM-SUB.
001640     PERFORM 0300-FIND-USER THRU 0300-EXIT
001650         VARYING USER-SUB FROM 1 BY 1
001660         UNTIL USER-SUB > USER-COUNT.
001670     IF REDEEM-SUB = 0
001680         DISPLAY "WALVRED -- UNKNOWN USER " HOLDER
001690         GO TO 0190-END.
001700*
001710     PERFORM 0400-SCAN-VOUCHERS THRU 0400-EXIT.
001720     IF NOT MATCH-FOUND
001730         DISPLAY "WALVRED -- NO SUCH VOUCHER " REDEEM-CODE
001740             " FOR " HOLDER
001750         GO TO 0190-END.
001760     IF VOUCHER-IS-EXPIRED
001770         DISPLAY "WALVRED -- VOUCHER EXPIRED " REDEEM-CODE
001780             " FOR " HOLDER
001790         GO TO 0190-END.
001800*
001810     ADD FACE-VALUE TO ACCOUNT-BALANCE (REDEEM-SUB).
001820     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
001830     PERFORM 0950-REWRITE-VOUCHERS THRU 0950-EXIT.
001840     PERFORM 0960-LOG-REDEMPTION THRU 0960-EXIT.
001850     SET OUTCOME-OK TO TRUE.
001860     DISPLAY "WALVRED -- REDEEMED " REDEEM-CODE " FOR "
001870         HOLDER " VALUE " FACE-VALUE.
001880 0190-END.
001890     STOP RUN.
001900*
001910 0200-LOAD-USERS.
001920     MOVE 0 TO USER-COUNT.
001930     OPEN INPUT USER-FILE.
001940     IF USER-STATUS NOT = "00"
001950         GO TO 0200-EXIT.
001960 0205-READ-USER.
001970     READ USER-FILE
001980         AT END GO TO 0208-CLOSE-USERS.
001990     ADD 1 TO USER-COUNT.
002000     MOVE FD-USER-LINE TO USER-LINE.
002010     UNSTRING USER-LINE DELIMITED BY ","
002020         INTO ACCOUNT-NAME (USER-COUNT)
002030              ACCOUNT-PIN-HASH (USER-COUNT)
002040              ACCOUNT-MOBILE (USER-COUNT)
002050              ACCOUNT-BALANCE (USER-COUNT)
002060              ACCOUNT-POINTS (USER-COUNT)
002070              ACCOUNT-TOTAL (USER-COUNT)
002080              ACCOUNT-RANK (USER-COUNT)
002090              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
002100              ACCOUNT-LOCK-END (USER-COUNT).
002110     GO TO 0205-READ-USER.
002120 0208-CLOSE-USERS.
002130     CLOSE USER-FILE.
002140 0200-EXIT.
002150     EXIT.
002160*
002170 0300-FIND-USER.
002180     IF ACCOUNT-NAME (USER-SUB) = HOLDER
002190         MOVE USER-SUB TO REDEEM-SUB.
002200 0300-EXIT.
002210     EXIT.
002220*
002230*    SCAN VOUCHERS.TXT LINE BY LINE FOR A (USERNAME, CODE) MATCH.
002240*    THE MATCHED VOUCHER-RECORD FIELDS ARE LEFT POPULATED FOR THE
002250*    CREDIT AND LOG STEPS; NON-MATCHING LINES ARE NOT RETAINED
002260*    HERE -- THEY ARE RE-READ FROM DISK ON THE REWRITE PASS.
002270*
002280 0400-SCAN-VOUCHERS.
002290     MOVE "N" TO MATCH-FOUND-SW.
002300     MOVE "N" TO EXPIRED-SW.
002310     OPEN INPUT VOUCHER-FILE.
002320     IF VOUCHER-STATUS NOT = "00"
002330         GO TO 0400-EXIT.
002340 0405-READ-VOUCHER.
002350     READ VOUCHER-FILE
002360         AT END GO TO 0408-CLOSE-VOUCHERS.
002370     IF MATCH-FOUND
002380         GO TO 0405-READ-VOUCHER.
002390     MOVE FD-VOUCHER-LINE TO VOUCHER-LINE.
002400     UNSTRING VOUCHER-LINE DELIMITED BY ","
002410         INTO VOUCHER-OWNER VOUCHER-CODE FACE-VALUE
002420              VOUCHER-EXPIRY-DATE.
002430     IF VOUCHER-OWNER NOT = HOLDER
002440         GO TO 0405-READ-VOUCHER.
002450     IF VOUCHER-CODE NOT = REDEEM-CODE
002460         GO TO 0405-READ-VOUCHER.
002470     MOVE "Y" TO MATCH-FOUND-SW.
002480     MOVE EXPIRY-NUM-YEAR TO EXPIRY-COMPACT-YEAR.
002490     MOVE EXPIRY-NUM-MONTH TO EXPIRY-COMPACT-MONTH.
002500     MOVE EXPIRY-NUM-DAY TO EXPIRY-COMPACT-DAY.
002510     IF EXPIRY-COMPACT-AREA < TODAY-COMPACT
002520         MOVE "Y" TO EXPIRED-SW.
002530     GO TO 0405-READ-VOUCHER.
002540 0408-CLOSE-VOUCHERS.
002550     CLOSE VOUCHER-FILE.
002560 0400-EXIT.
002570     EXIT.
002580*
002590 0900-REWRITE-USERS.
002600     OPEN OUTPUT USER-OUT-FILE.
002610     PERFORM 0910-REWRITE-ONE THRU 0910-REWRITE-EXIT
002620         VARYING USER-SUB FROM 1 BY 1
002630         UNTIL USER-SUB > USER-COUNT.
002640     CLOSE USER-OUT-FILE.
002650 0900-EXIT.
002660     EXIT.
002670*
002680 0910-REWRITE-ONE.
002690     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
002700     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
002710     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
002720     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
002730     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
002740     MOVE ACCOUNT-TOTAL (USER-SUB)
002750         TO TOTAL-TRANSACTED.
002760     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
002770     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB) TO FAILED-ATTEMPTS.
002780     MOVE ACCOUNT-LOCK-END (USER-SUB)
002790         TO LOCK-END-EPOCH-MS.
002800     STRING USERNAME DELIMITED BY SIZE
002810         "," DELIMITED BY SIZE
002820         PIN-HASH DELIMITED BY SIZE
002830         "," DELIMITED BY SIZE
002840         MOBILE-NUMBER DELIMITED BY SIZE
002850         "," DELIMITED BY SIZE
002860         BALANCE DELIMITED BY SIZE
002870         "," DELIMITED BY SIZE
002880         POINTS DELIMITED BY SIZE
002890         "," DELIMITED BY SIZE
002900         TOTAL-TRANSACTED DELIMITED BY SIZE
002910         "," DELIMITED BY SIZE
002920         RANK DELIMITED BY SIZE
002930         "," DELIMITED BY SIZE
002940         FAILED-ATTEMPTS DELIMITED BY SIZE
002950         "," DELIMITED BY SIZE
002960         LOCK-END-EPOCH-MS DELIMITED BY SIZE
002970         INTO FD-USER-OUT-LINE.
002980     WRITE FD-USER-OUT-LINE.
002990 0910-REWRITE-EXIT.
003000     EXIT.
003010*
003020*    REWRITE VOUCHERS.TXT OMITTING THE REDEEMED LINE, ALL OTHER
003030*    LINES CARRIED FORWARD UNCHANGED IN ORIGINAL ORDER.
003040*
003050 0950-REWRITE-VOUCHERS.
003060     OPEN INPUT VOUCHER-FILE.
003070     OPEN OUTPUT VOUCHER-OUT-FILE.
003080 0955-COPY-VOUCHER.
003090     READ VOUCHER-FILE
003100         AT END GO TO 0958-CLOSE-VOUCHERS.
003110     MOVE FD-VOUCHER-LINE TO VOUCHER-LINE.
003120     UNSTRING VOUCHER-LINE DELIMITED BY ","
003130         INTO VOUCHER-OWNER VOUCHER-CODE FACE-VALUE
003140              VOUCHER-EXPIRY-DATE.
003150     IF VOUCHER-OWNER = HOLDER AND VOUCHER-CODE = REDEEM-CODE
003160         GO TO 0955-COPY-VOUCHER.
003170     MOVE FD-VOUCHER-LINE TO FD-VOUCHER-OUT-LINE.
003180     WRITE FD-VOUCHER-OUT-LINE.
003190     GO TO 0955-COPY-VOUCHER.
003200 0958-CLOSE-VOUCHERS.
003210     CLOSE VOUCHER-FILE.
003220     CLOSE VOUCHER-OUT-FILE.
003230 0950-EXIT.
003240     EXIT.
003250*
003260 0960-LOG-REDEMPTION.
003270     MOVE TODAY-YEAR TO STAMP-YEAR.
003280     MOVE TODAY-MONTH TO STAMP-MONTH.
003290     MOVE TODAY-DAY TO STAMP-DAY.
003300     MOVE TODAY-HOUR TO STAMP-HOUR.
003310     MOVE TODAY-MINUTE TO STAMP-MINUTE.
003320     OPEN EXTEND VOUCHER-LOG-FILE.
003330     STRING STAMP-TEXT DELIMITED BY SIZE
003340         "," DELIMITED BY SIZE
003350         HOLDER DELIMITED BY SIZE
003360         "," DELIMITED BY SIZE
003370         REDEEM-CODE DELIMITED BY SIZE
003380         "," DELIMITED BY SIZE
003390         FACE-VALUE DELIMITED BY SIZE
003400         INTO FD-VOUCHER-LOG-LINE.
003410     WRITE FD-VOUCHER-LOG-LINE.
003420     CLOSE VOUCHER-LOG-FILE.
003430 0960-EXIT.
003440     EXIT.
