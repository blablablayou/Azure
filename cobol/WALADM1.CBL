000010***************************************************************
000020*                                                              *
000030*   WALADM1  --  WALLET ADMINISTRATIVE REPORTS                 *
000040*                                                              *
000050*   THREE ADMINISTRATOR REPORTS, SELECTED BY A ONE-DIGIT        *
000060*   REPORT CODE PASSED IN THE LINKAGE SECTION --                *
000070*     1  VIEW ALL USERS  (USERNAME, MOBILE, BALANCE, RANK,      *
000080*        POINTS FOR EVERY USER ON FILE)                         *
000090*     2  VIEW SYSTEM SUMMARY  (USER COUNT, ACTIVE VOUCHER       *
000100*        COUNT, LAST SCHEDULER-RUN LOG LINE, TOTAL REVENUE)      *
000110*     3  VIEW SYSTEM REVENUE  (DETAIL AND FINAL TOTAL OF        *
000120*        SYSTEM_REVENUE.TXT)                                    *
000130*                                                              *
000140*   ADAPTED FROM THE OLD MOVEMENT-HISTORY REPORT PROGRAM --      *
000150*   THAT PROGRAM ALREADY WALKED A FLAT FILE PRINTING A DETAIL   *
000160*   LINE PER RECORD FOLLOWED BY A FINAL TOTAL LINE.              *
000170*                                                              *
000180*   MAINTENANCE.                                               *
000190*   DATE     BY   TICKET    DESCRIPTION                        *
000200*   -------- ---- --------- ----------------------------------*
000210*   03/14/91 RFM  WAL-0001  ORIGINAL MOVEMENT-HISTORY REPORT.   *
000220*   09/02/93 CQV  WAL-0044  SPLIT INTO REPORT-CODE MENU;        *
000230*                           ADDED VIEW-ALL-USERS REPORT.        *
000240*   05/17/95 RFM  WAL-0075  ADDED SYSTEM-SUMMARY REPORT.        *
000250*   09/11/96 CQV  WAL-0098  ADDED SYSTEM-REVENUE REPORT.        *
000260*   11/03/98 JLM  WAL-0130  Y2K -- CONFIRMED NO 2-DIGIT-YEAR    *
000270*                           FIELDS PRINTED BY ANY REPORT.       *
000275*   04/22/02 CQV  WAL-0155  DROPPED THE PER-FIELD LETTER TAGS   *
000276*                           IN WORKING-STORAGE -- STRAIGHT      *
000277*                           BUSINESS NAMES READ BETTER IN THE   *
000278*                           REPORT PARAGRAPHS.                  *
000280***************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  WALADM1.
000310 AUTHOR.      R F MENDIOLA.
000320 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000330 DATE-WRITTEN. 03/14/91.
000340 DATE-COMPILED.
000350 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000360*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS NUMERIC-CLASS IS "0123456789"
000420     UPSI-0 IS TRACE-SWITCH.
000430*
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT USER-FILE ASSIGN TO USERFILE
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS USER-STATUS.
000490     SELECT VOUCHER-FILE ASSIGN TO VCHRFILE
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS VOUCHER-STATUS.
000520     SELECT SCHED-LOG-FILE ASSIGN TO SCHDLOG
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS SCHED-LOG-STATUS.
000550     SELECT REVENUE-LOG-FILE ASSIGN TO REVNLOG
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS REVENUE-STATUS.
000580*
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  USER-FILE
000620     LABEL RECORD STANDARD.
000630 01  FD-USER-LINE                          PIC X(176).
000640*
000650 FD  VOUCHER-FILE
000660     LABEL RECORD STANDARD.
000670 01  FD-VOUCHER-LINE                       PIC X(60).
000680*
000690 FD  SCHED-LOG-FILE
000700     LABEL RECORD STANDARD.
000710 01  FD-SCHED-LOG-LINE                     PIC X(80).
000720*
000730 FD  REVENUE-LOG-FILE
000740     LABEL RECORD STANDARD.
000750 01  FD-REVENUE-LOG-LINE                   PIC X(60).
000760*
000770 WORKING-STORAGE SECTION.
000780     COPY WALUSR.
000790     COPY WALVCH.
000800*
000810 01  REPORT-COUNTERS.
000820     05  REPORT-USER-COUNT                 PIC 9(06) COMP.
000830     05  REPORT-VOUCHER-COUNT              PIC 9(06) COMP.
000840     05  FILLER                            PIC X(08).
000850*
000860 01  REVENUE-WORK.
000870     05  REVENUE-LINE-STAMP                PIC X(30).
000880     05  REVENUE-LINE-AMOUNT                PIC S9(9)V99.
000890     05  REVENUE-RUN-TOTAL                  PIC S9(11)V99.
000900     05  FILLER                            PIC X(08).
000910*
000920 01  LAST-SCHED-LINE                       PIC X(80) VALUE SPACES.
000930 01  SCHED-LINE-SEEN-SW                    PIC X(01) VALUE "N".
000940     88  SCHED-LINE-SEEN                     VALUE "Y".
000950*
000960 01  REPORT-HEADING.
000970     05  FILLER PIC X(20) VALUE "USERNAME            ".
000980     05  FILLER PIC X(15) VALUE "MOBILE         ".
000990     05  FILLER PIC X(14) VALUE "BALANCE       ".
001000     05  FILLER PIC X(10) VALUE "RANK      ".
001010     05  FILLER PIC X(08) VALUE "POINTS  ".
001020     05  FILLER                            PIC X(13).
001030*
001040 01  DETAIL-LINE.
001050     05  DETAIL-USERNAME                    PIC X(20).
001060     05  DETAIL-MOBILE                      PIC X(15).
001070     05  DETAIL-BALANCE                     PIC Z,ZZZ,ZZ9.99-.
001080     05  FILLER                            PIC X(01).
001090     05  DETAIL-RANK                        PIC X(10).
001100     05  DETAIL-POINTS                      PIC ZZZ,ZZ9.
001110     05  FILLER                            PIC X(10).
001120*
001130 01  FILE-STATUS-FIELDS.
001140     05  USER-STATUS                       PIC X(02).
001150     05  VOUCHER-STATUS                    PIC X(02).
001160     05  SCHED-LOG-STATUS                  PIC X(02).
001170     05  REVENUE-STATUS                    PIC X(02).
001180     05  FILLER                            PIC X(08).
001190*
001200 LINKAGE SECTION.
001210 01  REPORT-CODE                           PIC 9(01).
001220 01  OUTCOME-AREA.
001230     05  OUTCOME-CODE                      PIC X(01).
001240         88  OUTCOME-OK                    VALUE "S".
001250         88  OUTCOME-FAILED                VALUE "F".
001260     05  FILLER                            PIC X(03).
001270*
001280 PROCEDURE DIVISION USING REPORT-CODE OUTCOME-AREA.
001290 0100-MAIN.
001300     SET OUTCOME-FAILED TO TRUE.
001310     IF REPORT-CODE = 1
001320         PERFORM 0200-VIEW-ALL-USERS THRU 0200-EXIT
001330         SET OUTCOME-OK TO TRUE
001340         GO TO 0190-END.
001350     IF REPORT-CODE = 2
001360         PERFORM 0300-VIEW-SUMMARY THRU 0300-EXIT
001370         SET OUTCOME-OK TO TRUE
001380         GO TO 0190-END.
001390     IF REPORT-CODE = 3
001400         PERFORM 0400-VIEW-REVENUE THRU 0400-EXIT
001410         SET OUTCOME-OK TO TRUE
001420         GO TO 0190-END.
001430     DISPLAY "WALADM1 -- UNKNOWN REPORT CODE " REPORT-CODE.
001440 0190-END.
001450     STOP RUN.
001460*
001470*    REPORT 1 -- VIEW ALL USERS.
001480*
001490 0200-VIEW-ALL-USERS.
001500     MOVE 0 TO REPORT-USER-COUNT.
001510     DISPLAY REPORT-HEADING.
001520     OPEN INPUT USER-FILE.
001530     IF USER-STATUS NOT = "00"
001540         GO TO 0200-EXIT.
001550 0205-READ-USER.
001560     READ USER-FILE
001570         AT END GO TO 0208-CLOSE-USERS.
001580     ADD 1 TO REPORT-USER-COUNT.
001590     MOVE FD-USER-LINE TO USER-LINE.
001600     UNSTRING USER-LINE DELIMITED BY ","
001610         INTO USERNAME PIN-HASH MOBILE-NUMBER BALANCE
001620              POINTS TOTAL-TRANSACTED RANK
001630              FAILED-ATTEMPTS LOCK-END-EPOCH-MS.
001640     MOVE USERNAME TO DETAIL-USERNAME.
001650     MOVE MOBILE-NUMBER TO DETAIL-MOBILE.
001660     MOVE BALANCE TO DETAIL-BALANCE.
001670     MOVE RANK TO DETAIL-RANK.
001680     MOVE POINTS TO DETAIL-POINTS.
001690     DISPLAY DETAIL-LINE.
001700     GO TO 0205-READ-USER.
001710 0208-CLOSE-USERS.
001720     CLOSE USER-FILE.
001730     DISPLAY "TOTAL USERS ON FILE . . . . . " REPORT-USER-COUNT.
001740 0200-EXIT.
001750     EXIT.
001760*
001770*    REPORT 2 -- VIEW SYSTEM SUMMARY.
001780*
001790 0300-VIEW-SUMMARY.
001800     PERFORM 0310-COUNT-USERS THRU 0310-EXIT.
001810     PERFORM 0320-COUNT-VOUCHERS THRU 0320-EXIT.
001820     PERFORM 0330-LAST-SCHED-LINE THRU 0330-EXIT.
001830     PERFORM 0340-TOTAL-REVENUE THRU 0340-EXIT.
001840     DISPLAY "==================================================".
001850     DISPLAY "WALLET SYSTEM SUMMARY".
001860     DISPLAY "==================================================".
001870     DISPLAY "TOTAL REGISTERED USERS. . . . " REPORT-USER-COUNT.
001880     DISPLAY "ACTIVE VOUCHERS ON FILE. . . . " REPORT-VOUCHER-COUNT.
001890     IF SCHED-LINE-SEEN
001900         DISPLAY "LAST SCHEDULER RUN . . . . . . " LAST-SCHED-LINE
001910     ELSE
001920         DISPLAY "LAST SCHEDULER RUN . . . . . . NEVER RUN".
001930     DISPLAY "TOTAL SYSTEM REVENUE . . . . . " REVENUE-RUN-TOTAL.
001940 0300-EXIT.
001950     EXIT.
001960*
001970 0310-COUNT-USERS.
001980     MOVE 0 TO REPORT-USER-COUNT.
001990     OPEN INPUT USER-FILE.
002000     IF USER-STATUS NOT = "00"
002010         GO TO 0310-EXIT.
002020 0315-READ-USER.
002030     READ USER-FILE
002040         AT END GO TO 0318-CLOSE-USERS.
002050     ADD 1 TO REPORT-USER-COUNT.
002060     GO TO 0315-READ-USER.
002070 0318-CLOSE-USERS.
002080     CLOSE USER-FILE.
002090 0310-EXIT.
002100     EXIT.
002110*
002120 0320-COUNT-VOUCHERS.
002130     MOVE 0 TO REPORT-VOUCHER-COUNT.
002140     OPEN INPUT VOUCHER-FILE.
002150     IF VOUCHER-STATUS NOT = "00"
002160         GO TO 0320-EXIT.
002170 0325-READ-VOUCHER.
002180     READ VOUCHER-FILE
002190         AT END GO TO 0328-CLOSE-VOUCHERS.
002200     ADD 1 TO REPORT-VOUCHER-COUNT.
002210     GO TO 0325-READ-VOUCHER.
002220 0328-CLOSE-VOUCHERS.
002230     CLOSE VOUCHER-FILE.
002240 0320-EXIT.
002250     EXIT.
002260*
002270*    THE LAST LINE WRITTEN TO SCHEDULER_LOG.TXT IS THE MOST
002280*    RECENT RUN -- READ TO END-OF-FILE, KEEPING ONLY THE LAST
002290*    LINE SEEN.
002300*
002310 0330-LAST-SCHED-LINE.
002320     MOVE "N" TO SCHED-LINE-SEEN-SW.
002330     OPEN INPUT SCHED-LOG-FILE.
002340     IF SCHED-LOG-STATUS NOT = "00"
002350         GO TO 0330-EXIT.
002360 0335-READ-SCHED.
002370     READ SCHED-LOG-FILE
002380         AT END GO TO 0338-CLOSE-SCHED.
002390     MOVE FD-SCHED-LOG-LINE TO LAST-SCHED-LINE.
002400     MOVE "Y" TO SCHED-LINE-SEEN-SW.
002410     GO TO 0335-READ-SCHED.
002420 0338-CLOSE-SCHED.
002430     CLOSE SCHED-LOG-FILE.
002440 0330-EXIT.
002450     EXIT.
002460*
002470 0340-TOTAL-REVENUE.
002480     MOVE 0 TO REVENUE-RUN-TOTAL.
002490     OPEN INPUT REVENUE-LOG-FILE.
002500     IF REVENUE-STATUS NOT = "00"
002510         GO TO 0340-EXIT.
002520 0345-READ-REVENUE.
002530     READ REVENUE-LOG-FILE
002540         AT END GO TO 0348-CLOSE-REVENUE.
002550     UNSTRING FD-REVENUE-LOG-LINE DELIMITED BY ","
002560         INTO REVENUE-LINE-STAMP REVENUE-LINE-AMOUNT.
002570     ADD REVENUE-LINE-AMOUNT TO REVENUE-RUN-TOTAL.
002580     GO TO 0345-READ-REVENUE.
002590 0348-CLOSE-REVENUE.
002600     CLOSE REVENUE-LOG-FILE.
002610 0340-EXIT.
002620     EXIT.
002630*
002640*    REPORT 3 -- VIEW SYSTEM REVENUE, DETAIL PLUS FINAL TOTAL.
002650*
002660 0400-VIEW-REVENUE.
002670     MOVE 0 TO REVENUE-RUN-TOTAL.
002680     DISPLAY "SYSTEM REVENUE DETAIL".
002690     OPEN INPUT REVENUE-LOG-FILE.
002700     IF REVENUE-STATUS NOT = "00"
002710         GO TO 0400-EXIT.
002720 0405-READ-REVENUE.
002730     READ REVENUE-LOG-FILE
002740         AT END GO TO 0408-CLOSE-REVENUE.
002750     UNSTRING FD-REVENUE-LOG-LINE DELIMITED BY ","
002760         INTO REVENUE-LINE-STAMP REVENUE-LINE-AMOUNT.
002770     DISPLAY FD-REVENUE-LOG-LINE.
002780     ADD REVENUE-LINE-AMOUNT TO REVENUE-RUN-TOTAL.
002790     GO TO 0405-READ-REVENUE.
002800 0408-CLOSE-REVENUE.
002810     CLOSE REVENUE-LOG-FILE.
002820     DISPLAY "----------------------------------------".
002830     DISPLAY "TOTAL SYSTEM REVENUE . . . . . " REVENUE-RUN-TOTAL.
002840 0400-EXIT.
002850     EXIT.
