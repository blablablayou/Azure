000010***************************************************************
000020*                                                              *
000030*   WALPAY  --  WALLET PAY-ONLINE POSTING                      *
000040*                                                              *
000050*   DEBITS THE USER'S BALANCE FOR A PAYMENT MADE TO AN ONLINE   *
000060*   MERCHANT.  REJECTS A ZERO/NEGATIVE AMOUNT, AN AMOUNT OVER   *
000070*   THE USER'S PER-RANK SEND CEILING, OR AN AMOUNT OVER THE     *
000080*   USER'S BALANCE.  NO FEE IS CHARGED.  ONE TRANSACTION LINE   *
000090*   IS LOGGED AGAINST THE MERCHANT NAME SUPPLIED BY THE CALLER. *
000100*                                                              *
000110*   ADAPTED FROM THE OLD BILL-PAYMENT PROGRAM -- THAT PROGRAM   *
000120*   ALREADY DEBITED A SINGLE ACCOUNT AGAINST A NAMED PAYEE.     *
000130*                                                              *
000140*   MAINTENANCE.                                               *
000150*   DATE     BY   TICKET    DESCRIPTION                        *
000160*   -------- ---- --------- ----------------------------------*
000170*   03/14/91 RFM  WAL-0001  ORIGINAL BILL-PAYMENT POSTING.      *
000180*   09/02/93 CQV  WAL-0044  RENAMED PAYEE FIELD TO MERCHANT     *
000190*                           NAME FOR THE ONLINE-PAY FEATURE.    *
000200*   06/20/96 RFM  WAL-0091  ADDED PER-RANK SEND CEILING CHECK.  *
000210*   11/03/98 JLM  WAL-0130  Y2K -- CONFIRMED NO 2-DIGIT-YEAR    *
000220*                           FIELDS TOUCHED BY THIS PROGRAM.     *
000225*   06/17/03 CQV  WAL-0169  TRANSACTION LOG READ "PAID <NAME>", *
000226*                           NO PREPOSITION -- NOW "PAID TO      *
000227*                           <NAME>", MATCHING SEND/RECEIVE      *
000228*                           WORDING IN THE SAME LOG.            *
000230***************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.  WALPAY.
000260 AUTHOR.      R F MENDIOLA.
000270 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000280 DATE-WRITTEN. 03/14/91.
000290 DATE-COMPILED.
000300 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS NUMERIC-CLASS IS "0123456789"
000370     UPSI-0 IS TRACE-SWITCH.
000380*
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT USER-FILE ASSIGN TO USERFILE
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS USER-STATUS.
000440     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS USER-OUT-STATUS.
000470     SELECT TRANS-LOG-FILE ASSIGN TO TRANSFIL
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS TRANS-STATUS.
000500*
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  USER-FILE
000540     LABEL RECORD STANDARD.
000550 01  FD-USER-LINE                          PIC X(176).
000560*
000570 FD  USER-OUT-FILE
000580     LABEL RECORD STANDARD.
000590 01  FD-USER-OUT-LINE                      PIC X(176).
000600*
000610 FD  TRANS-LOG-FILE
000620     LABEL RECORD STANDARD.
000630 01  FD-TRANS-LOG-LINE                     PIC X(120).
000640*
000650 WORKING-STORAGE SECTION.
000660     COPY WALUSR.
000670*
000680 01  USER-TABLE-CTL.
000690     05  USER-COUNT                        PIC 9(04) COMP.
000700     05  USER-SUB                          PIC 9(04) COMP.
000710     05  PAYER-SUB                         PIC 9(04) COMP.
000720     05  FILLER                            PIC X(08).
000730 01  USER-TABLE.
000740     05  USER-ENTRY OCCURS 2000 TIMES
000750             DEPENDING ON USER-COUNT.
000760         10  ACCOUNT-NAME                  PIC X(20).
000770         10  ACCOUNT-PIN-HASH              PIC X(64).
000780         10  ACCOUNT-MOBILE                PIC X(15).
000790         10  ACCOUNT-BALANCE               PIC S9(9)V99.
000800         10  ACCOUNT-POINTS                PIC 9(07).
000810         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
000820         10  ACCOUNT-RANK                  PIC X(08).
000830         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
000840         10  ACCOUNT-LOCK-END              PIC 9(15).
000850         10  FILLER                        PIC X(05).
000860*
000870 01  SEND-CEILING                          PIC S9(9)V99.
000880*
000890 01  CURRENT-DATE-WORK.
000900     05  CD-YEAR                           PIC 9(04).
000910     05  CD-MONTH                          PIC 9(02).
000920     05  CD-DAY                            PIC 9(02).
000930     05  CD-HOUR                           PIC 9(02).
000940     05  CD-MINUTE                         PIC 9(02).
000950     05  FILLER                            PIC X(14).
000960*
000970 01  STAMP-TEXT.
000980     05  STAMP-YEAR                        PIC 9(04).
000990     05  FILLER                            PIC X(01) VALUE "-".
001000     05  STAMP-MONTH                       PIC 9(02).
001010     05  FILLER                            PIC X(01) VALUE "-".
001020     05  STAMP-DAY                         PIC 9(02).
001030     05  FILLER                            PIC X(01) VALUE " ".
001040     05  STAMP-HOUR                        PIC 9(02).
001050     05  FILLER                            PIC X(01) VALUE ":".
001060     05  STAMP-MINUTE                      PIC 9(02).
001070     05  FILLER                            PIC X(20).
001080*
001090 01  FILE-STATUS-FIELDS.
001100     05  USER-STATUS                       PIC X(02).
001110     05  USER-OUT-STATUS                   PIC X(02).
001120     05  TRANS-STATUS                      PIC X(02).
001130     05  FILLER                            PIC X(10).
001140*
001150 LINKAGE SECTION.
001160 01  HOLDER                                PIC X(20).
001170 01  MERCHANT-NAME                         PIC X(20).
001180 01  AMOUNT                                PIC S9(9)V99.
001190 01  OUTCOME-AREA.
001200     05  OUTCOME-CODE                      PIC X(01).
001210         88  OUTCOME-OK                    VALUE "S".
001220         88  OUTCOME-FAILED                VALUE "F".
001230     05  FILLER                            PIC X(03).
001240*
001250 PROCEDURE DIVISION USING HOLDER MERCHANT-NAME
001260         AMOUNT OUTCOME-AREA.
001270 0100-MAIN.
001280     SET OUTCOME-FAILED TO TRUE.
001290     IF AMOUNT NOT > 0
001300         DISPLAY "WALPAY -- REJECTED, AMOUNT NOT POSITIVE "
001310             HOLDER
001320         GO TO 0190-END.
001330*
001340     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001350     MOVE 0 TO PAYER-SUB.
001360     PERFORM 0300-FIND-USER THRU 0300-EXIT
001370         VARYING USER-SUB FROM 1 BY 1
001380         UNTIL USER-SUB > USER-COUNT.
001390     IF PAYER-SUB = 0
001400         DISPLAY "WALPAY -- UNKNOWN USER " HOLDER
001410         GO TO 0190-END.
001420*
001430     PERFORM 0400-CEILING-FOR-RANK THRU 0400-EXIT.
001440     IF AMOUNT > SEND-CEILING
001450         DISPLAY "WALPAY -- REJECTED, OVER SEND CEILING "
001460             HOLDER
001470         GO TO 0190-END.
001480     IF AMOUNT > ACCOUNT-BALANCE (PAYER-SUB)
001490         DISPLAY "WALPAY -- REJECTED, INSUFFICIENT BALANCE "
001500             HOLDER
001510         GO TO 0190-END.
001520*
001530     SUBTRACT AMOUNT FROM ACCOUNT-BALANCE (PAYER-SUB).
001540     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
001550     PERFORM 0910-LOG-TRANSACTION THRU 0910-EXIT.
001560     SET OUTCOME-OK TO TRUE.
001570     DISPLAY "WALPAY -- PAID " AMOUNT " BY " HOLDER
001580         " TO " MERCHANT-NAME.
001590 0190-END.
001600     STOP RUN.
001610*
001620 0200-LOAD-USERS.
001630     MOVE 0 TO USER-COUNT.
001640     OPEN INPUT USER-FILE.
001650     IF USER-STATUS NOT = "00"
001660         GO TO 0200-EXIT.
001670 0205-READ-USER.
001680     READ USER-FILE
001690         AT END GO TO 0208-CLOSE-USERS.
001700     ADD 1 TO USER-COUNT.
001710     MOVE FD-USER-LINE TO USER-LINE.
001720     UNSTRING USER-LINE DELIMITED BY ","
001730         INTO ACCOUNT-NAME (USER-COUNT)
001740              ACCOUNT-PIN-HASH (USER-COUNT)
001750              ACCOUNT-MOBILE (USER-COUNT)
001760              ACCOUNT-BALANCE (USER-COUNT)
001770              ACCOUNT-POINTS (USER-COUNT)
001780              ACCOUNT-TOTAL (USER-COUNT)
001790              ACCOUNT-RANK (USER-COUNT)
001800              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
001810              ACCOUNT-LOCK-END (USER-COUNT).
001820     GO TO 0205-READ-USER.
001830 0208-CLOSE-USERS.
001840     CLOSE USER-FILE.
001850 0200-EXIT.
001860     EXIT.
001870*
001880 0300-FIND-USER.
001890     IF ACCOUNT-NAME (USER-SUB) = HOLDER
001900         MOVE USER-SUB TO PAYER-SUB.
001910 0300-EXIT.
001920     EXIT.
001930*
001940 0400-CEILING-FOR-RANK.
001950     MOVE 50000.00 TO SEND-CEILING.
001960     IF ACCOUNT-RANK (PAYER-SUB) = "Silver  "
001970         MOVE 100000.00 TO SEND-CEILING.
001980     IF ACCOUNT-RANK (PAYER-SUB) = "Gold    "
001990         MOVE 200000.00 TO SEND-CEILING.
002000     IF ACCOUNT-RANK (PAYER-SUB) = "Platinum"
002010         MOVE 500000.00 TO SEND-CEILING.
002020 0400-EXIT.
002030     EXIT.
002040*
002050 0900-REWRITE-USERS.
002060     OPEN OUTPUT USER-OUT-FILE.
002070     PERFORM 0910-REWRITE-ONE THRU 0910-REWRITE-EXIT
002080         VARYING USER-SUB FROM 1 BY 1
002090         UNTIL USER-SUB > USER-COUNT.
002100     CLOSE USER-OUT-FILE.
002110 0900-EXIT.
002120     EXIT.
002130*
002140 0910-REWRITE-ONE.
002150     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
002160     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
002170     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
002180     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
002190     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
002200     MOVE ACCOUNT-TOTAL (USER-SUB)
002210         TO TOTAL-TRANSACTED.
002220     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
002230     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB) TO FAILED-ATTEMPTS.
002240     MOVE ACCOUNT-LOCK-END (USER-SUB)
002250         TO LOCK-END-EPOCH-MS.
002260     STRING USERNAME DELIMITED BY SIZE
002270         "," DELIMITED BY SIZE
002280         PIN-HASH DELIMITED BY SIZE
002290         "," DELIMITED BY SIZE
002300         MOBILE-NUMBER DELIMITED BY SIZE
002310         "," DELIMITED BY SIZE
002320         BALANCE DELIMITED BY SIZE
002330         "," DELIMITED BY SIZE
002340         POINTS DELIMITED BY SIZE
002350         "," DELIMITED BY SIZE
002360         TOTAL-TRANSACTED DELIMITED BY SIZE
002370         "," DELIMITED BY SIZE
002380         RANK DELIMITED BY SIZE
002390         "," DELIMITED BY SIZE
002400         FAILED-ATTEMPTS DELIMITED BY SIZE
002410         "," DELIMITED BY SIZE
002420         LOCK-END-EPOCH-MS DELIMITED BY SIZE
002430         INTO FD-USER-OUT-LINE.
002440     WRITE FD-USER-OUT-LINE.
002450 0910-REWRITE-EXIT.
002460     EXIT.
002470*
002480 0910-LOG-TRANSACTION.
002490     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-WORK.
002500     MOVE CD-YEAR TO STAMP-YEAR.
002510     MOVE CD-MONTH TO STAMP-MONTH.
002520     MOVE CD-DAY TO STAMP-DAY.
002530     MOVE CD-HOUR TO STAMP-HOUR.
002540     MOVE CD-MINUTE TO STAMP-MINUTE.
002550     OPEN EXTEND TRANS-LOG-FILE.
002560     STRING STAMP-TEXT DELIMITED BY SIZE
002570         "," DELIMITED BY SIZE
002580         HOLDER DELIMITED BY SIZE
002590         ",Paid to " DELIMITED BY SIZE
002600         MERCHANT-NAME DELIMITED BY SIZE
002610         "," DELIMITED BY SIZE
002620         AMOUNT DELIMITED BY SIZE
002630         INTO FD-TRANS-LOG-LINE.
002640     WRITE FD-TRANS-LOG-LINE.
002650     CLOSE TRANS-LOG-FILE.
002660 0910-EXIT.
002670     EXIT.
