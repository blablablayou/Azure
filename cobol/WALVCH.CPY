000010***************************************************************
000020*                                                              *
000030*   WALVCH.CPY                                                 *
000040*   VOUCHER RECORD  --  ONE ENTRY PER OUTSTANDING VOUCHER LINE *
000050*   IN THE VOUCHER STORE (VOUCHERS.TXT).                       *
000060*                                                              *
000070*   SHARED BY THE SCHEDULER (WALSCHED, MONTHLY ISSUANCE), THE  *
000080*   HOLIDAY-VOUCHER PROGRAM (WALHOLVO), THE REDEMPTION PROGRAM *
000090*   (WALVRED) AND THE ADMIN SUMMARY REPORT (WALADM1).          *
000100*                                                              *
000110*   MAINTENANCE.                                               *
000120*   DATE     BY   TICKET    DESCRIPTION                        *
000130*   -------- ---- --------- ----------------------------------*
000140*   09/02/93 CQV  WAL-0044  ORIGINAL LAYOUT, MONTHLY ISSUANCE  *
000150*                           ONLY.                              *
000160*   05/17/95 RFM  WAL-0075  ADDED HOLIDAY ISSUANCE; CODE FIELD *
000170*                           WIDENED FROM X(08) TO X(10).       *
000180*   11/03/98 JLM  WAL-0130  Y2K -- EXPIRY-DATE CONFIRMED AS A  *
000190*                           4-DIGIT-YEAR ISO STRING.           *
000200***************************************************************
000210*
000220*    ONE COMMA-DELIMITED VOUCHERS.TXT LINE, CARRIED AS A FLAT
000230*    BUFFER FOR LINE-SEQUENTIAL I-O.
000240*
000250 01  VOUCHER-LINE                          PIC X(60).
000260*
000270*    BROKEN-OUT WORKING FIELDS -- UNSTRING INTO THIS GROUP ON
000280*    READ, STRING BACK OUT OF IT ON WRITE.
000290*
000300 01  VOUCHER-RECORD.
000310     05  VOUCHER-OWNER                     PIC X(20).
000320     05  VOUCHER-CODE                      PIC X(10).
000330     05  FACE-VALUE                        PIC S9(7)V99.
000340     05  VOUCHER-EXPIRY-DATE.
000350         10  VOUCHER-EXPIRY-YEAR           PIC 9(04).
000360         10  FILLER                        PIC X(01).
000370         10  VOUCHER-EXPIRY-MONTH          PIC 9(02).
000380         10  FILLER                        PIC X(01).
000390         10  VOUCHER-EXPIRY-DAY            PIC 9(02).
000400     05  FILLER                            PIC X(10).
000410*
000420*    NUMERIC VIEW OF THE EXPIRY DATE FOR COMPARE-AGAINST-TODAY
000430*    ARITHMETIC (JULIAN-STYLE YYYYMMDD COMPARE, NO PUNCTUATION).
000440*
000450 01  VOUCHER-EXPIRY-NUMERIC REDEFINES VOUCHER-EXPIRY-DATE.
000460     05  EXPIRY-NUM-YEAR                   PIC 9(04).
000470     05  FILLER                            PIC X(01).
000480     05  EXPIRY-NUM-MONTH                  PIC 9(02).
000490     05  FILLER                            PIC X(01).
000500     05  EXPIRY-NUM-DAY                    PIC 9(02).
000510*
000520 01  EXPIRY-COMPACT-AREA.
000530     05  EXPIRY-COMPACT-YEAR               PIC 9(04).
000540     05  EXPIRY-COMPACT-MONTH              PIC 9(02).
000550     05  EXPIRY-COMPACT-DAY                PIC 9(02).
000560*
000570*    SPLIT VIEW OF THE CASH VALUE FOR LOG-LINE TEXT BUILDING.
000580*
000590 01  FACE-VALUE-SPLIT REDEFINES FACE-VALUE.
000600     05  FACE-VALUE-WHOLE                  PIC S9(7).
000610     05  FACE-VALUE-CENTS                  PIC 9(02).
000620*
000630*    PER-RANK ISSUANCE-RANGE TABLE, ONE COPY LOADED IN WALSCHED
000640*    (MONTHLY RANGE) AND ONE IN WALHOLVO (HOLIDAY RANGE) -- THE
000650*    DRAW-VOUCHER-VALUE PARAGRAPH IN EACH WALKS THIS BY RANK.
000660*
000670 01  RANGE-TABLE-AREA.
000680     05  RANGE-TABLE-ENTRY OCCURS 4 TIMES.
000690         10  RANGE-ENTRY-RANK              PIC X(08).
000700         10  RANGE-ENTRY-MIN               PIC S9(5)V99.
000710         10  RANGE-ENTRY-MAX               PIC S9(5)V99.
000720*
000730*    HOLIDAY CALENDAR TABLE -- 8 FIXED MM-DD KEYS PER SHOP
000740*    CONVENTION FOR SPECIAL-OCCASION BONUS ISSUANCE.
000750*
000760 01  HOLIDAY-TABLE-AREA.
000770     05  HOLIDAY-TABLE-ENTRY OCCURS 8 TIMES.
000780         10  HOLIDAY-MONTH                 PIC 9(02).
000790         10  HOLIDAY-DAY                   PIC 9(02).
000800         10  HOLIDAY-PREFIX                PIC X(05).
