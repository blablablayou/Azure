000010***************************************************************
000020*                                                              *
000030*   WALDEP  --  WALLET DEPOSIT POSTING                         *
000040*                                                              *
000050*   CREDITS A USER'S BALANCE, ADDS THE AMOUNT TO THE LIFETIME   *
000060*   TOTAL-TRANSACTED (WHICH MAY MOVE THE USER UP A RANK), AWARDS*
000070*   LOYALTY POINTS AT ONE POINT PER PHP 1,000 DEPOSITED, AND    *
000080*   LOGS THE TRANSACTION.  REJECTS A ZERO/NEGATIVE AMOUNT OR AN *
000090*   AMOUNT OVER THE CALLER'S PER-RANK DEPOSIT CEILING.          *
000100*                                                              *
000110*   ADAPTED FROM THE OLD CASH-DEPOSIT PROGRAM -- SAME BALANCE-  *
000120*   CREDIT/REWRITE SHAPE, EUR LEDGER SWAPPED FOR THE PHP WALLET.*
000130*                                                              *
000140*   MAINTENANCE.                                               *
000150*   DATE     BY   TICKET    DESCRIPTION                        *
000160*   -------- ---- --------- ----------------------------------*
000170*   03/14/91 RFM  WAL-0001  ORIGINAL DEPOSIT POSTING.           *
000180*   09/02/93 CQV  WAL-0044  ADDED RANK-BY-LIFETIME-TOTAL TABLE  *
000190*                           AND THE POINTS-PER-1000 AWARD.      *
000200*   06/20/96 RFM  WAL-0091  ENFORCED PER-RANK DEPOSIT CEILING.  *
000210*   11/03/98 JLM  WAL-0130  Y2K -- CONFIRMED NO 2-DIGIT-YEAR    *
000220*                           FIELDS TOUCHED BY THIS PROGRAM.     *
000230***************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.  WALDEP.
000260 AUTHOR.      R F MENDIOLA.
000270 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000280 DATE-WRITTEN. 03/14/91.
000290 DATE-COMPILED.
000300 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS NUMERIC-CLASS IS "0123456789"
000370     UPSI-0 IS TRACE-SWITCH.
000380*
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT USER-FILE ASSIGN TO USERFILE
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS USER-STATUS.
000440     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS USER-OUT-STATUS.
000470     SELECT TRANS-LOG-FILE ASSIGN TO TRANSFIL
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS TRANS-STATUS.
000500*
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  USER-FILE
000540     LABEL RECORD STANDARD.
000550 01  FD-USER-LINE                          PIC X(176).
000560*
000570 FD  USER-OUT-FILE
000580     LABEL RECORD STANDARD.
000590 01  FD-USER-OUT-LINE                      PIC X(176).
000600*
000610 FD  TRANS-LOG-FILE
000620     LABEL RECORD STANDARD.
000630 01  FD-TRANS-LOG-LINE                     PIC X(120).
000640*
000650 WORKING-STORAGE SECTION.
000660     COPY WALUSR.
000670*
000680 01  USER-TABLE-CTL.
000690     05  USER-COUNT                        PIC 9(04) COMP.
000700     05  USER-SUB                          PIC 9(04) COMP.
000710     05  FOUND-SUB                         PIC 9(04) COMP.
000720     05  FILLER                            PIC X(08).
000730 01  USER-TABLE.
000740     05  USER-ENTRY OCCURS 2000 TIMES
000750             DEPENDING ON USER-COUNT.
000760         10  ACCOUNT-NAME                  PIC X(20).
000770         10  ACCOUNT-PIN-HASH              PIC X(64).
000780         10  ACCOUNT-MOBILE                PIC X(15).
000790         10  ACCOUNT-BALANCE               PIC S9(9)V99.
000800         10  ACCOUNT-POINTS                PIC 9(07).
000810         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
000820         10  ACCOUNT-RANK                  PIC X(08).
000830         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
000840         10  ACCOUNT-LOCK-END              PIC 9(15).
000850         10  FILLER                        PIC X(05).
000860*
000870*    RANK-BY-LIFETIME-TOTAL WALK TABLE (SEE RANK-TABLE-AREA IN
000880*    WALUSR.CPY FOR THE TABLE ITSELF).
000890*
000900 01  RANK-WORK.
000910     05  RANK-SUB                          PIC 9(02) COMP.
000920     05  DEPOSIT-CEILING                   PIC S9(9)V99.
000930     05  FILLER                            PIC X(06).
000940*
000950 01  POINTS-WORK.
000960     05  POINTS-EARNED                     PIC 9(07).
000970     05  FILLER                            PIC X(04).
000980*
000990 01  CURRENT-DATE-WORK.
001000     05  CD-YEAR                           PIC 9(04).
001010     05  CD-MONTH                          PIC 9(02).
001020     05  CD-DAY                            PIC 9(02).
001030     05  CD-HOUR                           PIC 9(02).
001040     05  CD-MINUTE                         PIC 9(02).
001050     05  FILLER                            PIC X(14).
001060*
001070 01  STAMP-TEXT.
001080     05  STAMP-YEAR                        PIC 9(04).
001090     05  FILLER                            PIC X(01) VALUE "-".
001100     05  STAMP-MONTH                       PIC 9(02).
001110     05  FILLER                            PIC X(01) VALUE "-".
001120     05  STAMP-DAY                         PIC 9(02).
001130     05  FILLER                            PIC X(01) VALUE " ".
001140     05  STAMP-HOUR                        PIC 9(02).
001150     05  FILLER                            PIC X(01) VALUE ":".
001160     05  STAMP-MINUTE                      PIC 9(02).
001170     05  FILLER                            PIC X(20).
001180*
001190 01  FILE-STATUS-FIELDS.
001200     05  USER-STATUS                       PIC X(02).
001210     05  USER-OUT-STATUS                   PIC X(02).
001220     05  TRANS-STATUS                      PIC X(02).
001230     05  FILLER                            PIC X(10).
001240*
001250 LINKAGE SECTION.
001260 01  HOLDER                                PIC X(20).
001270 01  AMOUNT                                PIC S9(9)V99.
001280 01  OUTCOME-AREA.
001290     05  OUTCOME-CODE                      PIC X(01).
001300         88  OUTCOME-OK                    VALUE "S".
001310         88  OUTCOME-FAILED                VALUE "F".
001320     05  FILLER                            PIC X(03).
001330*
001340 PROCEDURE DIVISION USING HOLDER AMOUNT OUTCOME-AREA.
001350 0100-MAIN.
001360     SET OUTCOME-FAILED TO TRUE.
001370     IF AMOUNT NOT > 0
001380         DISPLAY "WALDEP -- REJECTED, AMOUNT NOT POSITIVE "
001390             HOLDER
001400         GO TO 0190-END.
001410*
001420     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001430     MOVE 0 TO FOUND-SUB.
001440     PERFORM 0300-FIND-USER THRU 0300-EXIT
001450         VARYING USER-SUB FROM 1 BY 1
001460         UNTIL USER-SUB > USER-COUNT.
001470     IF FOUND-SUB = 0
001480         DISPLAY "WALDEP -- UNKNOWN USER " HOLDER
001490         GO TO 0190-END.
001500*
001510     PERFORM 0400-LOAD-RANK-TABLE THRU 0400-EXIT.
001520     PERFORM 0500-CEILING-FOR-RANK THRU 0500-EXIT.
001530     IF AMOUNT > DEPOSIT-CEILING
001540         DISPLAY "WALDEP -- REJECTED, OVER DEPOSIT CEILING "
001550             HOLDER
001560         GO TO 0190-END.
001570*
001580     ADD AMOUNT TO ACCOUNT-BALANCE (FOUND-SUB).
001590     ADD AMOUNT TO ACCOUNT-TOTAL (FOUND-SUB).
001600     PERFORM 0600-RECOMPUTE-RANK THRU 0600-EXIT.
001610*
001620     COMPUTE POINTS-EARNED = AMOUNT / 1000.
001630     IF POINTS-EARNED > 0
001640         ADD POINTS-EARNED TO ACCOUNT-POINTS (FOUND-SUB).
001650*
001660     PERFORM 0900-REWRITE-USERS THRU 0900-EXIT.
001670     PERFORM 0950-LOG-TRANSACTION THRU 0950-EXIT.
001680     SET OUTCOME-OK TO TRUE.
001690     DISPLAY "WALDEP -- POSTED " AMOUNT " FOR " HOLDER.
001700 0190-END.
001710     STOP RUN.
001720*
001730 0200-LOAD-USERS.
001740     MOVE 0 TO USER-COUNT.
001750     OPEN INPUT USER-FILE.
001760     IF USER-STATUS NOT = "00"
001770         GO TO 0200-EXIT.
001780 0205-READ-USER.
001790     READ USER-FILE
001800         AT END GO TO 0208-CLOSE-USERS.
001810     ADD 1 TO USER-COUNT.
001820     MOVE FD-USER-LINE TO USER-LINE.
001830     UNSTRING USER-LINE DELIMITED BY ","
001840         INTO ACCOUNT-NAME (USER-COUNT)
001850              ACCOUNT-PIN-HASH (USER-COUNT)
001860              ACCOUNT-MOBILE (USER-COUNT)
001870              ACCOUNT-BALANCE (USER-COUNT)
001880              ACCOUNT-POINTS (USER-COUNT)
001890              ACCOUNT-TOTAL (USER-COUNT)
001900              ACCOUNT-RANK (USER-COUNT)
001910              ACCOUNT-FAILED-ATTEMPTS (USER-COUNT)
001920              ACCOUNT-LOCK-END (USER-COUNT).
001930     GO TO 0205-READ-USER.
001940 0208-CLOSE-USERS.
001950     CLOSE USER-FILE.
001960 0200-EXIT.
001970     EXIT.
001980*
001990 0300-FIND-USER.
002000     IF ACCOUNT-NAME (USER-SUB) = HOLDER
002010         MOVE USER-SUB TO FOUND-SUB.
002020 0300-EXIT.
002030     EXIT.
002040*
002050 0400-LOAD-RANK-TABLE.
002060     MOVE "Bronze  " TO RANK-ENTRY-NAME (1).
002070     MOVE 0            TO RANK-ENTRY-FLOOR (1).
002080     MOVE "Silver  " TO RANK-ENTRY-NAME (2).
002090     MOVE 10000.00     TO RANK-ENTRY-FLOOR (2).
002100     MOVE "Gold    " TO RANK-ENTRY-NAME (3).
002110     MOVE 50000.00     TO RANK-ENTRY-FLOOR (3).
002120     MOVE "Platinum" TO RANK-ENTRY-NAME (4).
002130     MOVE 150000.00    TO RANK-ENTRY-FLOOR (4).
002140 0400-EXIT.
002150     EXIT.
002160*
002170*    PER-RANK DEPOSIT CEILING -- BRONZE 50,000 / SILVER 100,000 /
002180*    GOLD 200,000 / PLATINUM 500,000, PER SHOP CONVENTION.
002190*
002200 0500-CEILING-FOR-RANK.
002210     MOVE 50000.00 TO DEPOSIT-CEILING.
002220     IF ACCOUNT-RANK (FOUND-SUB) = "Silver  "
002230         MOVE 100000.00 TO DEPOSIT-CEILING.
002240     IF ACCOUNT-RANK (FOUND-SUB) = "Gold    "
002250         MOVE 200000.00 TO DEPOSIT-CEILING.
002260     IF ACCOUNT-RANK (FOUND-SUB) = "Platinum"
002270         MOVE 500000.00 TO DEPOSIT-CEILING.
002280 0500-EXIT.
002290     EXIT.
002300*
002310 0600-RECOMPUTE-RANK.
002320     MOVE "Bronze  " TO ACCOUNT-RANK (FOUND-SUB).
002330     PERFORM 0650-RANK-STEP THRU 0650-EXIT
002340         VARYING RANK-SUB FROM 1 BY 1 UNTIL RANK-SUB > 4.
002350 0600-EXIT.
002360     EXIT.
002370*
002380 0650-RANK-STEP.
002390     IF ACCOUNT-TOTAL (FOUND-SUB)
002400             NOT < RANK-ENTRY-FLOOR (RANK-SUB)
002410         MOVE RANK-ENTRY-NAME (RANK-SUB)
002420             TO ACCOUNT-RANK (FOUND-SUB).
002430 0650-EXIT.
002440     EXIT.
002450*
002460 0900-REWRITE-USERS.
002470     OPEN OUTPUT USER-OUT-FILE.
002480     PERFORM 0910-REWRITE-ONE THRU 0910-EXIT
002490         VARYING USER-SUB FROM 1 BY 1
002500         UNTIL USER-SUB > USER-COUNT.
002510     CLOSE USER-OUT-FILE.
002520 0900-EXIT.
002530     EXIT.
002540*
002550 0910-REWRITE-ONE.
002560     MOVE ACCOUNT-NAME (USER-SUB) TO USERNAME.
002570     MOVE ACCOUNT-PIN-HASH (USER-SUB) TO PIN-HASH.
002580     MOVE ACCOUNT-MOBILE (USER-SUB) TO MOBILE-NUMBER.
002590     MOVE ACCOUNT-BALANCE (USER-SUB) TO BALANCE.
002600     MOVE ACCOUNT-POINTS (USER-SUB) TO POINTS.
002610     MOVE ACCOUNT-TOTAL (USER-SUB)
002620         TO TOTAL-TRANSACTED.
002630     MOVE ACCOUNT-RANK (USER-SUB) TO RANK.
002640     MOVE ACCOUNT-FAILED-ATTEMPTS (USER-SUB) TO FAILED-ATTEMPTS.
002650     MOVE ACCOUNT-LOCK-END (USER-SUB)
002660         TO LOCK-END-EPOCH-MS.
002670     STRING USERNAME DELIMITED BY SIZE
002680         "," DELIMITED BY SIZE
002690         PIN-HASH DELIMITED BY SIZE
002700         "," DELIMITED BY SIZE
002710         MOBILE-NUMBER DELIMITED BY SIZE
002720         "," DELIMITED BY SIZE
002730         BALANCE DELIMITED BY SIZE
002740         "," DELIMITED BY SIZE
002750         POINTS DELIMITED BY SIZE
002760         "," DELIMITED BY SIZE
002770         TOTAL-TRANSACTED DELIMITED BY SIZE
002780         "," DELIMITED BY SIZE
002790         RANK DELIMITED BY SIZE
002800         "," DELIMITED BY SIZE
002810         FAILED-ATTEMPTS DELIMITED BY SIZE
002820         "," DELIMITED BY SIZE
002830         LOCK-END-EPOCH-MS DELIMITED BY SIZE
002840         INTO FD-USER-OUT-LINE.
002850     WRITE FD-USER-OUT-LINE.
002860 0910-EXIT.
002870     EXIT.
002880*
002890 0950-LOG-TRANSACTION.
002900     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-WORK.
002910     MOVE CD-YEAR TO STAMP-YEAR.
002920     MOVE CD-MONTH TO STAMP-MONTH.
002930     MOVE CD-DAY TO STAMP-DAY.
002940     MOVE CD-HOUR TO STAMP-HOUR.
002950     MOVE CD-MINUTE TO STAMP-MINUTE.
002960     OPEN EXTEND TRANS-LOG-FILE.
002970     STRING STAMP-TEXT DELIMITED BY SIZE
002980         "," DELIMITED BY SIZE
002990         HOLDER DELIMITED BY SIZE
003000         ",Deposit," DELIMITED BY SIZE
003010         AMOUNT DELIMITED BY SIZE
003020         INTO FD-TRANS-LOG-LINE.
003030     WRITE FD-TRANS-LOG-LINE.
003040     CLOSE TRANS-LOG-FILE.
003050 0950-EXIT.
003060     EXIT.
