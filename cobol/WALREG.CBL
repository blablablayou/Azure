000010***************************************************************
000020*                                                              *
000030*   WALREG  --  WALLET USER REGISTRATION                       *
000040*                                                              *
000050*   ADDS ONE NEW USER-RECORD TO USERS.TXT.  REJECTS A DUPLICATE *
000060*   USERNAME OR A PIN THAT IS NOT EXACTLY 4 CHARACTERS.  A NEW  *
000070*   USER STARTS AT ZERO BALANCE, ZERO POINTS, ZERO LIFETIME     *
000080*   TOTAL, BRONZE RANK, NO FAILED ATTEMPTS, NO LOCK.            *
000090*                                                              *
000100*   ADAPTED FROM THE OLD PIN-CHANGE PROGRAM -- THAT PROGRAM     *
000110*   ALREADY KNEW HOW TO REWRITE A PIN AND RESET THE ATTEMPTS    *
000120*   COUNTER, WHICH IS MOST OF WHAT A NEW ACCOUNT NEEDS.         *
000130*                                                              *
000140*   MAINTENANCE.                                               *
000150*   DATE     BY   TICKET    DESCRIPTION                        *
000160*   -------- ---- --------- ----------------------------------*
000170*   03/14/91 RFM  WAL-0001  ORIGINAL PIN-CHANGE SHELL.          *
000180*   09/02/93 CQV  WAL-0044  REPURPOSED AS NEW-ACCOUNT REGISTER; *
000190*                           ADDED DUPLICATE-USERNAME CHECK.     *
000200*   11/03/98 JLM  WAL-0130  Y2K -- LOCK-END FIELD CONFIRMED     *
000210*                           NUMERIC, NOT A 2-DIGIT-YEAR DATE.   *
000215*   06/03/03 CQV  WAL-0168  PIN LENGTH CHECK WAS ONLY CATCHING  *
000216*                           A FULLY BLANK PIN.  0100-MAIN NOW   *
000217*                           TESTS ALL 4 BYTE POSITIONS SO A     *
000218*                           SHORT, SPACE-PADDED PIN IS ALSO     *
000219*                           REJECTED.                           *
000220***************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.  WALREG.
000250 AUTHOR.      C Q VILLANUEVA.
000260 INSTALLATION. WALLET LEDGER SYSTEMS GROUP.
000270 DATE-WRITTEN. 03/14/91.
000280 DATE-COMPILED.
000290 SECURITY.    UNCLASSIFIED -- INTERNAL LEDGER BATCH SUITE.
000300*
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000360     UPSI-0 IS TRACE-SWITCH.
000370*
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT USER-FILE ASSIGN TO USERFILE
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS USER-STATUS.
000430*
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  USER-FILE
000470     LABEL RECORD STANDARD.
000480 01  FD-USER-LINE                          PIC X(176).
000490*
000500 WORKING-STORAGE SECTION.
000510     COPY WALUSR.
000520*
000530 01  USER-TABLE-CTL.
000540     05  USER-COUNT                        PIC 9(04) COMP.
000550     05  USER-SUB                          PIC 9(04) COMP.
000560     05  DUP-SUB                           PIC 9(04) COMP.
000570     05  FILLER                            PIC X(08).
000580 01  USER-TABLE.
000590     05  USER-ENTRY OCCURS 2000 TIMES
000600             DEPENDING ON USER-COUNT.
000610         10  ACCOUNT-NAME                  PIC X(20).
000620         10  ACCOUNT-PIN-HASH              PIC X(64).
000630         10  ACCOUNT-MOBILE                PIC X(15).
000640         10  ACCOUNT-BALANCE               PIC S9(9)V99.
000650         10  ACCOUNT-POINTS                PIC 9(07).
000660         10  ACCOUNT-TOTAL                 PIC S9(9)V99.
000670         10  ACCOUNT-RANK                  PIC X(08).
000680         10  ACCOUNT-FAILED-ATTEMPTS       PIC 9(02).
000690         10  ACCOUNT-LOCK-END              PIC 9(15).
000700         10  FILLER                        PIC X(05).
000710*
000720 01  HASH-WORK.
000730     05  HASH-ACCUM                        PIC 9(18) COMP-3.
000740     05  HASH-DIGIT                        PIC 9(01).
000750     05  HASH-SUB                          PIC 9(02) COMP.
000760     05  HASH-HEX                          PIC X(64).
000770     05  FILLER                            PIC X(04).
000780*
000790 01  FILE-STATUS-FIELDS.
000800     05  USER-STATUS                       PIC X(02).
000810     05  FILLER                            PIC X(10).
000820*
000830 LINKAGE SECTION.
000840 01  HOLDER                                PIC X(20).
000850 01  PIN                                   PIC X(04).
000860 01  MOBILE                                PIC X(15).
000870 01  OUTCOME-AREA.
000880     05  OUTCOME-CODE                      PIC X(01).
000890         88  OUTCOME-OK                    VALUE "S".
000900         88  OUTCOME-FAILED                VALUE "F".
000910     05  FILLER                            PIC X(03).
000920*
000930 PROCEDURE DIVISION USING HOLDER PIN MOBILE OUTCOME-AREA.
000940 0100-MAIN.
000950     SET OUTCOME-FAILED TO TRUE.
000960     IF PIN (1:1) = SPACE OR PIN (2:1) = SPACE
000965         OR PIN (3:1) = SPACE OR PIN (4:1) = SPACE
000970         OR PIN = LOW-VALUES
000975         DISPLAY "WALREG -- REJECTED, PIN MUST BE 4 CHARACTERS "
000980             HOLDER
000990         GO TO 0190-END.
001000*
001010     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
001020     MOVE 0 TO DUP-SUB.
001030     PERFORM 0300-CHECK-DUP THRU 0300-EXIT
001040         VARYING USER-SUB FROM 1 BY 1
001050         UNTIL USER-SUB > USER-COUNT.
001060     IF DUP-SUB NOT = 0
001070         DISPLAY "WALREG -- REJECTED, USERNAME EXISTS "
001080             HOLDER
001090         GO TO 0190-END.
001100*
001110     PERFORM 0400-HASH-PIN THRU 0400-EXIT.
001120     PERFORM 0500-APPEND-USER THRU 0500-EXIT.
001130     SET OUTCOME-OK TO TRUE.
001140     DISPLAY "WALREG -- REGISTERED " HOLDER.
001150 0190-END.
001160     STOP RUN.
001170*
001180 0200-LOAD-USERS.
001190     MOVE 0 TO USER-COUNT.
001200     OPEN INPUT USER-FILE.
001210     IF USER-STATUS NOT = "00"
001220         GO TO 0200-EXIT.
001230 0205-READ-USER.
001240     READ USER-FILE
001250         AT END GO TO 0208-CLOSE-USERS.
001260     ADD 1 TO USER-COUNT.
001270     MOVE FD-USER-LINE TO USER-LINE.
001280     UNSTRING USER-LINE DELIMITED BY ","
001290         INTO ACCOUNT-NAME (USER-COUNT)
001300              ACCOUNT-PIN-HASH (USER-COUNT).
001310     GO TO 0205-READ-USER.
001320 0208-CLOSE-USERS.
001330     CLOSE USER-FILE.
001340 0200-EXIT.
001350     EXIT.
001360*
001370 0300-CHECK-DUP.
001380     IF ACCOUNT-NAME (USER-SUB) = HOLDER
001390         MOVE USER-SUB TO DUP-SUB.
001400 0300-EXIT.
001410     EXIT.
001420*
001430*    CHECKSUM-STYLE PIN HASH -- SAME FOLD USED BY WALDRIVR SO A
001440*    NEWLY REGISTERED PIN VERIFIES CORRECTLY AT LOGIN.
001450*
001460 0400-HASH-PIN.
001470     MOVE 0 TO HASH-ACCUM.
001480     PERFORM 0410-FOLD-DIGIT THRU 0410-EXIT
001490         VARYING HASH-SUB FROM 1 BY 1 UNTIL HASH-SUB > 4.
001500     MOVE SPACES TO HASH-HEX.
001510     STRING "WALPIN" DELIMITED BY SIZE
001520         HASH-ACCUM DELIMITED BY SIZE
001530         "END" DELIMITED BY SIZE
001540         INTO HASH-HEX.
001550 0400-EXIT.
001560     EXIT.
001570*
001580 0410-FOLD-DIGIT.
001590     MOVE PIN (HASH-SUB:1) TO HASH-DIGIT.
001600     COMPUTE HASH-ACCUM =
001610         (HASH-ACCUM * 31) + HASH-DIGIT + 7.
001620 0410-EXIT.
001630     EXIT.
001640*
001650 0500-APPEND-USER.
001660     MOVE HOLDER TO USERNAME.
001670     MOVE HASH-HEX TO PIN-HASH.
001680     MOVE MOBILE TO MOBILE-NUMBER.
001690     MOVE 0 TO BALANCE.
001700     MOVE 0 TO POINTS.
001710     MOVE 0 TO TOTAL-TRANSACTED.
001720     MOVE "Bronze  " TO RANK.
001730     MOVE 0 TO FAILED-ATTEMPTS.
001740     MOVE 0 TO LOCK-END-EPOCH-MS.
001750     STRING USERNAME DELIMITED BY SIZE
001760         "," DELIMITED BY SIZE
001770         PIN-HASH DELIMITED BY SIZE
001780         "," DELIMITED BY SIZE
001790         MOBILE-NUMBER DELIMITED BY SIZE
001800         "," DELIMITED BY SIZE
001810         BALANCE DELIMITED BY SIZE
001820         "," DELIMITED BY SIZE
001830         POINTS DELIMITED BY SIZE
001840         "," DELIMITED BY SIZE
001850         TOTAL-TRANSACTED DELIMITED BY SIZE
001860         "," DELIMITED BY SIZE
001870         RANK DELIMITED BY SIZE
001880         "," DELIMITED BY SIZE
001890         FAILED-ATTEMPTS DELIMITED BY SIZE
001900         "," DELIMITED BY SIZE
001910         LOCK-END-EPOCH-MS DELIMITED BY SIZE
001920         INTO FD-USER-LINE.
001930     OPEN EXTEND USER-FILE.
001940     WRITE FD-USER-LINE.
001950     CLOSE USER-FILE.
001960 0500-EXIT.
001970     EXIT.
